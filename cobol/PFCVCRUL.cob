000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVCRUL.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  CREATE A CATEGORY-RULE.  MINTS A NEW CATEGORY-
001300*               RULE-ID VIA PFCVMINT AND APPENDS THE ROW TO
001400*               PFCBCRUL.  WHEN THE CALLER ASKED FOR AN APPLY-
001500*               ON-HISTORY SWEEP, EVERY UN-DELETED TRANSACTION
001600*               ON FILE FOR THE ACCOUNT IS TESTED AGAINST THE
001700*               NEW RULE (PFCVRMCH) AND RE-CATEGORISED (PFCVASGN)
001800*               WHEN IT MATCHES.  WK-C-CRUL-ROWS-SWEPT COMES BACK
001900*               AS THE NUMBER OF TRANSACTIONS RE-CATEGORISED.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* PFC001 03/06/85 RBH  - INITIAL VERSION.
002500* PFC018 04/05/95 GKW  - ADD THE APPLY-ON-HISTORY SWEEP - RULES
002600*                        WERE ONLY EVER APPLIED TO TRANSACTIONS
002700*                        POSTED AFTER THE RULE WAS CREATED.
002800* PFC022 07/02/98 LTN  - Y2K REVIEW - CCYYMMDD STAMPS ONLY,
002900*                        REVIEWED, NO CHANGE REQUIRED.
002910* PFC034 03/02/07 DMS  - WK-C-CRUL-ROWS-SWEPT WAS NOT RESET TO
002920*                        ZERO WHEN THE CALLER DID NOT ASK FOR THE
002930*                        APPLY-ON-HISTORY SWEEP - CAME BACK WITH
002940*                        WHATEVER GARBAGE WAS IN STORAGE FROM THE
002950*                        PREVIOUS CALLED PROGRAM.
003000*----------------------------------------------------------------
003100 EJECT
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400***************************************************************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
004000                          OFF STATUS IS PFC-UPSI0-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PFCBCRUL ASSIGN TO DATABASE-PFCBCRUL
004400            ORGANIZATION      IS SEQUENTIAL
004500            ACCESS MODE       IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700     SELECT PFCBTRAN ASSIGN TO DATABASE-PFCBTRAN
004800            ORGANIZATION      IS SEQUENTIAL
004900            ACCESS MODE       IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100 EJECT
005200***************************************************************
005300 DATA DIVISION.
005400***************************************************************
005500 FILE SECTION.
005600***************
005700 FD  PFCBCRUL
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS WK-C-PFCBCRUL.
006000 01  WK-C-PFCBCRUL.
006100     COPY DDS-ALL-FORMATS OF PFCBCRUL.
006200 01  WK-C-PFCBCRUL-1.
006300     COPY PFCBCRUL.
006400*
006500 FD  PFCBTRAN
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS WK-C-PFCBTRAN.
006800 01  WK-C-PFCBTRAN.
006900     COPY DDS-ALL-FORMATS OF PFCBTRAN.
007000 01  WK-C-PFCBTRAN-1.
007100     COPY PFCBTRAN.
007200 EJECT
007300*****************************
007400 WORKING-STORAGE SECTION.
007500*****************************
007600 01  FILLER              PIC X(24)  VALUE
007700     "** PROGRAM PFCVCRUL **".
007800*
007900 01  WK-C-COMMON.
008000     COPY ASCMWS.
008100     COPY FIL3090.
008200     COPY PFCWSTD.
008300*
008400 01  WK-C-MINT-LINK.
008500     05  WK-C-MINT-LK-ACCT-ID    PIC 9(09).
008600     05  WK-C-MINT-LK-SELECTOR   PIC 9(01).
008700     05  WK-C-MINT-LK-NEW-ID     PIC 9(18).
008800     05  WK-C-MINT-LK-ERROR-CD   PIC X(07).
008900     05  WK-C-MINT-LK-FS         PIC X(02).
008950     05  FILLER                  PIC X(02).
009000*
009100 01  WK-C-RMCH-LINK.
009200     05  WK-C-RMCH-LK-TRAN-TYPE  PIC X(10).
009300     05  WK-C-RMCH-LK-TRAN-DESC  PIC X(100).
009400     05  WK-C-RMCH-LK-TRAN-IBAN  PIC X(34).
009500     05  WK-C-RMCH-LK-RULE-TYPE  PIC X(10).
009600     05  WK-C-RMCH-LK-RULE-DESC  PIC X(100).
009700     05  WK-C-RMCH-LK-RULE-IBAN  PIC X(34).
009800     05  WK-C-RMCH-LK-MATCH-IND  PIC X(01).
009900         88  WK-C-RMCH-LK-MATCHES        VALUE "Y".
010000         88  WK-C-RMCH-LK-NO-MATCH       VALUE "N".
010050     05  FILLER                  PIC X(02).
010100*
010200 01  WK-C-ASGN-LINK.
010300     05  WK-C-ASGN-LK-ACCT-ID    PIC 9(09).
010400     05  WK-C-ASGN-LK-TRAN-ID    PIC 9(18).
010500     05  WK-C-ASGN-LK-CATG-ID    PIC 9(18).
010600     05  WK-C-ASGN-LK-ERROR-CD   PIC X(07).
010700     05  WK-C-ASGN-LK-FS         PIC X(02).
010750     05  FILLER                  PIC X(02).
010800*
010900 EJECT
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300     COPY PFCLCRUL.
011400 EJECT
011500***************************************************
011600 PROCEDURE DIVISION USING WK-C-CRUL-RECORD.
011700***************************************************
011800 MAIN-MODULE.
011900     PERFORM A000-PROCESS-CALLED-ROUTINE
012000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012100     GOBACK.
012200 EJECT
012300*----------------------------------------------------------------
012400 A000-PROCESS-CALLED-ROUTINE.
012500*----------------------------------------------------------------
012600     INITIALIZE                WK-C-CRUL-OUTPUT.
012700*
012800     MOVE WK-C-CRUL-ACCT-ID     TO WK-C-MINT-LK-ACCT-ID.
012900     MOVE 3                     TO WK-C-MINT-LK-SELECTOR.
013000     MOVE SPACES                TO WK-C-MINT-LK-ERROR-CD.
013100*
013200     CALL "PFCVMINT" USING WK-C-MINT-LINK.
013300*
013400     IF WK-C-MINT-LK-ERROR-CD NOT = SPACES
013500        MOVE WK-C-MINT-LK-ERROR-CD  TO WK-C-CRUL-ERROR-CD
013600        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013700     END-IF.
013800*
013900     MOVE WK-C-MINT-LK-NEW-ID   TO WK-C-CRUL-CRUL-ID.
014000     PERFORM B100-WRITE-RULE
014100        THRU B199-WRITE-RULE-EX.
014200     IF WK-C-CRUL-ERROR-CD NOT = SPACES
014300        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014400     END-IF.
014500*
014600     IF WK-C-CRUL-APPLY-HIST-IND = "Y"
014700        PERFORM C100-SWEEP-HISTORY
014800           THRU C199-SWEEP-HISTORY-EX
014900     END-IF.
015000 A099-PROCESS-CALLED-ROUTINE-EX.
015100     EXIT.
015200*----------------------------------------------------------------
015300 B100-WRITE-RULE.
015400*----------------------------------------------------------------
015500     OPEN EXTEND PFCBCRUL.
015600     IF NOT WK-C-SUCCESSFUL
015700        DISPLAY "PFCVCRUL - OPEN FILE ERROR - PFCBCRUL"
015800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900        GO TO Y900-ABNORMAL-TERMINATION
016000     END-IF.
016100*
016200     INITIALIZE                WK-C-PFCBCRUL-1.
016300     MOVE WK-C-CRUL-ACCT-ID     TO PFCCRUL-ACCT-ID.
016400     MOVE WK-C-CRUL-CRUL-ID     TO PFCCRUL-CRUL-ID.
016500     MOVE WK-C-CRUL-RULE-DESC   TO PFCCRUL-RULE-DESC.
016600     MOVE WK-C-CRUL-RULE-IBAN   TO PFCCRUL-RULE-IBAN.
016700     MOVE WK-C-CRUL-RULE-TYPE   TO PFCCRUL-RULE-TYPE.
016800     MOVE WK-C-CRUL-RULE-CATG-ID TO PFCCRUL-RULE-CATG-ID.
016900     MOVE WK-C-CRUL-APPLY-HIST-IND TO PFCCRUL-APPLY-HIST-IND.
017000     SET PFCCRUL-ACTIVE         TO TRUE.
017100     ACCEPT WK-C-DATE-YMD       FROM DATE.
017200     MOVE WK-C-DATE-NUMERIC     TO PFCCRUL-CREATE-DTE.
017300     MOVE WK-C-DATE-NUMERIC     TO PFCCRUL-LAST-MAINT-DTE.
017400     MOVE "PFCVCRUL"            TO PFCCRUL-LAST-MAINT-USR.
017500*
017600     WRITE WK-C-PFCBCRUL-1.
017700     IF NOT WK-C-SUCCESSFUL
017800        DISPLAY "PFCVCRUL - WRITE ERROR - PFCBCRUL"
017900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000        GO TO Y900-ABNORMAL-TERMINATION
018100     END-IF.
018200*
018300     CLOSE PFCBCRUL.
018400 B199-WRITE-RULE-EX.
018500     EXIT.
018600*----------------------------------------------------------------
018700 C100-SWEEP-HISTORY.
018800*----------------------------------------------------------------
018900     OPEN INPUT PFCBTRAN.
019000     IF NOT WK-C-SUCCESSFUL
019100        DISPLAY "PFCVCRUL - OPEN FILE ERROR - PFCBTRAN"
019200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300        GO TO Y900-ABNORMAL-TERMINATION
019400     END-IF.
019500*
019600     MOVE ZERO                 TO WK-C-CRUL-ROWS-SWEPT.
019700     SET WK-C-EOF-NOT-REACHED  TO TRUE.
019800     PERFORM D100-SWEEP-ONE-TRANSACTION
019900        THRU D199-SWEEP-ONE-TRANSACTION-EX
020000        UNTIL WK-C-EOF-REACHED.
020100*
020200     CLOSE PFCBTRAN.
020300 C199-SWEEP-HISTORY-EX.
020400     EXIT.
020500*----------------------------------------------------------------
020600 D100-SWEEP-ONE-TRANSACTION.
020700*----------------------------------------------------------------
020800     READ PFCBTRAN.
020900     IF WK-C-SUCCESSFUL
021000        IF PFCTRAN-ACCT-ID = WK-C-CRUL-ACCT-ID
021100           AND PFCTRAN-ACTIVE
021200              PERFORM E100-TEST-AND-ASSIGN
021300                 THRU E199-TEST-AND-ASSIGN-EX
021400        END-IF
021500     ELSE
021600        IF WK-C-END-OF-FILE
021700           SET WK-C-EOF-REACHED TO TRUE
021800        ELSE
021900           DISPLAY "PFCVCRUL - READ FILE ERROR - PFCBTRAN"
022000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100           GO TO Y900-ABNORMAL-TERMINATION
022200        END-IF
022300     END-IF.
022400 D199-SWEEP-ONE-TRANSACTION-EX.
022500     EXIT.
022600*----------------------------------------------------------------
022700 E100-TEST-AND-ASSIGN.
022800*----------------------------------------------------------------
022900     MOVE PFCTRAN-TYPE          TO WK-C-RMCH-LK-TRAN-TYPE.
023000     MOVE PFCTRAN-DESCRIPTION   TO WK-C-RMCH-LK-TRAN-DESC.
023100     MOVE PFCTRAN-EXTERNAL-IBAN TO WK-C-RMCH-LK-TRAN-IBAN.
023200     MOVE WK-C-CRUL-RULE-TYPE   TO WK-C-RMCH-LK-RULE-TYPE.
023300     MOVE WK-C-CRUL-RULE-DESC   TO WK-C-RMCH-LK-RULE-DESC.
023400     MOVE WK-C-CRUL-RULE-IBAN   TO WK-C-RMCH-LK-RULE-IBAN.
023500     SET WK-C-RMCH-LK-NO-MATCH  TO TRUE.
023600*
023700     CALL "PFCVRMCH" USING WK-C-RMCH-LINK.
023800*
023900     IF WK-C-RMCH-LK-MATCHES
024000        MOVE WK-C-CRUL-ACCT-ID       TO WK-C-ASGN-LK-ACCT-ID
024100        MOVE PFCTRAN-TRAN-ID         TO WK-C-ASGN-LK-TRAN-ID
024200        MOVE WK-C-CRUL-RULE-CATG-ID  TO WK-C-ASGN-LK-CATG-ID
024300        MOVE SPACES                  TO WK-C-ASGN-LK-ERROR-CD
024400        CALL "PFCVASGN" USING WK-C-ASGN-LINK
024500        IF WK-C-ASGN-LK-ERROR-CD = SPACES
024600           ADD 1 TO WK-C-CRUL-ROWS-SWEPT
024700        END-IF
024800     END-IF.
024900 E199-TEST-AND-ASSIGN-EX.
025000     EXIT.
025100*----------------------------------------------------------------
025200 Y900-ABNORMAL-TERMINATION.
025300*----------------------------------------------------------------
025400     MOVE "PFC0199"             TO WK-C-CRUL-ERROR-CD.
025500     EXIT PROGRAM.
025600******************************************************************
025700************* END OF PROGRAM SOURCE - PFCVCRUL *************
025800******************************************************************
