000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVDELT.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  DELETE A TRANSACTION.  MARKS THE PFCBTRAN ROW
001300*               DELETED AND, IF THE TRANSACTION HELD A LIVE
001400*               CATEGORY LINK, MARKS THE PFCBTLNK ROW DELETED
001500*               TOO.  NO PHYSICAL DELETE VERB IS USED - THIS
001600*               BUILD HAS NO INDEXED-DELETE CAPABILITY ON THESE
001700*               FILES.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PFC001 03/06/85 RBH  - INITIAL VERSION.
002300* PFC022 07/02/98 LTN  - Y2K REVIEW - CCYYMMDD STAMPS ONLY,
002400*                        REVIEWED, NO CHANGE REQUIRED.
002410* PFC047 02/09/02 GKW  - LAST-MAINT-USR STAMP WAS BEING SET TO
002420*                        SPACES INSTEAD OF "PFCVDELT" ON THE
002430*                        DELETE REWRITE - COSMETIC, BUT MADE THE
002440*                        AUDIT TRAIL LOOK LIKE THE ROW HAD NEVER
002450*                        BEEN TOUCHED.
002460* PFC048 28/05/07 DMS  - THE PFCBTLNK REWRITE WAS SKIPPED WHEN
002470*                        THE TRANSACTION HAD NO LIVE LINK, WHICH
002480*                        IS CORRECT, BUT THE FILE WAS STILL LEFT
002490*                        OPEN ON THAT PATH - CLOSE ADDED TO ALL
002491*                        EXIT PATHS.
002495* PFC049 16/10/11 KPT  - REVIEWED - NO INDEXED-DELETE CAPABILITY
002496*                        STILL CORRECT ON THIS BUILD, CONFIRMED
002497*                        WITH OPERATIONS.
002500*----------------------------------------------------------------
002600 EJECT
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900***************************************************************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003400                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
003500                          OFF STATUS IS PFC-UPSI0-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PFCBTRAN ASSIGN TO DATABASE-PFCBTRAN
003900            ORGANIZATION      IS SEQUENTIAL
004000            ACCESS MODE       IS SEQUENTIAL
004100            FILE STATUS       IS WK-C-FILE-STATUS.
004200     SELECT PFCBTLNK ASSIGN TO DATABASE-PFCBTLNK
004300            ORGANIZATION      IS SEQUENTIAL
004400            ACCESS MODE       IS SEQUENTIAL
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600 EJECT
004700***************************************************************
004800 DATA DIVISION.
004900***************************************************************
005000 FILE SECTION.
005100***************
005200 FD  PFCBTRAN
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS WK-C-PFCBTRAN.
005500 01  WK-C-PFCBTRAN.
005600     COPY DDS-ALL-FORMATS OF PFCBTRAN.
005700 01  WK-C-PFCBTRAN-1.
005800     COPY PFCBTRAN.
005900*
006000 FD  PFCBTLNK
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-PFCBTLNK.
006300 01  WK-C-PFCBTLNK.
006400     COPY DDS-ALL-FORMATS OF PFCBTLNK.
006500 01  WK-C-PFCBTLNK-1.
006600     COPY PFCBTLNK.
006700 EJECT
006800*****************************
006900 WORKING-STORAGE SECTION.
007000*****************************
007100 01  FILLER              PIC X(24)  VALUE
007200     "** PROGRAM PFCVDELT **".
007300*
007400 01  WK-C-COMMON.
007500     COPY ASCMWS.
007600     COPY FIL3090.
007700     COPY PFCWSTD.
007800*
007900 01  WK-C-DELT-FLAGS.
008000     05  WK-C-TRAN-FOUND-SW      PIC X(01)   VALUE "N".
008100         88  WK-C-TRAN-WAS-FOUND         VALUE "Y".
008200         88  WK-C-TRAN-NOT-FOUND         VALUE "N".
008300     05  WK-C-LINK-FOUND-SW      PIC X(01)   VALUE "N".
008400         88  WK-C-LINK-WAS-FOUND         VALUE "Y".
008500         88  WK-C-LINK-NOT-FOUND         VALUE "N".
008550     05  FILLER                  PIC X(02).
008600*
008700 EJECT
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100     COPY PFCLDELT.
009200 EJECT
009300***************************************************
009400 PROCEDURE DIVISION USING WK-C-DELT-RECORD.
009500***************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     GOBACK.
010000 EJECT
010100*----------------------------------------------------------------
010200 A000-PROCESS-CALLED-ROUTINE.
010300*----------------------------------------------------------------
010400     INITIALIZE                WK-C-DELT-OUTPUT.
010500*
010600     PERFORM B100-DELETE-TRANSACTION
010700        THRU B199-DELETE-TRANSACTION-EX.
010800     IF WK-C-DELT-ERROR-CD NOT = SPACES
010900        GO TO A099-PROCESS-CALLED-ROUTINE-EX
011000     END-IF.
011100*
011200     PERFORM C100-DELETE-LINK-IF-ANY
011300        THRU C199-DELETE-LINK-IF-ANY-EX.
011400 A099-PROCESS-CALLED-ROUTINE-EX.
011500     EXIT.
011600*----------------------------------------------------------------
011700 B100-DELETE-TRANSACTION.
011800*----------------------------------------------------------------
011900     OPEN I-O PFCBTRAN.
012000     IF NOT WK-C-SUCCESSFUL
012100        DISPLAY "PFCVDELT - OPEN FILE ERROR - PFCBTRAN"
012200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012300        GO TO Y900-ABNORMAL-TERMINATION
012400     END-IF.
012500*
012600     SET WK-C-TRAN-NOT-FOUND    TO TRUE.
012700     SET WK-C-EOF-NOT-REACHED   TO TRUE.
012800     PERFORM D100-READ-PFCBTRAN
012900        THRU D199-READ-PFCBTRAN-EX
013000        UNTIL WK-C-EOF-REACHED OR WK-C-TRAN-WAS-FOUND.
013100*
013200     IF WK-C-TRAN-NOT-FOUND
013300        MOVE "PFC0102"          TO WK-C-DELT-ERROR-CD
013400     ELSE
013500        SET PFCTRAN-DELETED     TO TRUE
013600        ACCEPT WK-C-DATE-YMD    FROM DATE
013700        MOVE WK-C-DATE-NUMERIC  TO PFCTRAN-LAST-MAINT-DTE
013800        MOVE "PFCVDELT"         TO PFCTRAN-LAST-MAINT-USR
013900        REWRITE WK-C-PFCBTRAN-1
014000        IF NOT WK-C-SUCCESSFUL
014100           DISPLAY "PFCVDELT - REWRITE ERROR - PFCBTRAN"
014200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014300           GO TO Y900-ABNORMAL-TERMINATION
014400        END-IF
014500     END-IF.
014600*
014700     CLOSE PFCBTRAN.
014800 B199-DELETE-TRANSACTION-EX.
014900     EXIT.
015000*----------------------------------------------------------------
015100 D100-READ-PFCBTRAN.
015200*----------------------------------------------------------------
015300     READ PFCBTRAN.
015400     IF WK-C-SUCCESSFUL
015500        IF PFCTRAN-ACCT-ID = WK-C-DELT-ACCT-ID
015600           AND PFCTRAN-TRAN-ID = WK-C-DELT-TRAN-ID
015700           AND PFCTRAN-ACTIVE
015800              SET WK-C-TRAN-WAS-FOUND TO TRUE
015900        END-IF
016000     ELSE
016100        IF WK-C-END-OF-FILE
016200           SET WK-C-EOF-REACHED TO TRUE
016300        ELSE
016400           DISPLAY "PFCVDELT - READ FILE ERROR - PFCBTRAN"
016500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600           GO TO Y900-ABNORMAL-TERMINATION
016700        END-IF
016800     END-IF.
016900 D199-READ-PFCBTRAN-EX.
017000     EXIT.
017100*----------------------------------------------------------------
017200 C100-DELETE-LINK-IF-ANY.
017300*----------------------------------------------------------------
017400     OPEN I-O PFCBTLNK.
017500     IF NOT WK-C-SUCCESSFUL
017600        DISPLAY "PFCVDELT - OPEN FILE ERROR - PFCBTLNK"
017700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800        GO TO Y900-ABNORMAL-TERMINATION
017900     END-IF.
018000*
018100     SET WK-C-LINK-NOT-FOUND    TO TRUE.
018200     SET WK-C-EOF-NOT-REACHED   TO TRUE.
018300     PERFORM D200-READ-PFCBTLNK
018400        THRU D299-READ-PFCBTLNK-EX
018500        UNTIL WK-C-EOF-REACHED OR WK-C-LINK-WAS-FOUND.
018600*
018700     IF WK-C-LINK-WAS-FOUND
018800        SET PFCTLNK-DELETED     TO TRUE
018900        ACCEPT WK-C-DATE-YMD    FROM DATE
019000        MOVE WK-C-DATE-NUMERIC  TO PFCTLNK-LAST-MAINT-DTE
019100        MOVE "PFCVDELT"         TO PFCTLNK-LAST-MAINT-USR
019200        REWRITE WK-C-PFCBTLNK-1
019300        IF NOT WK-C-SUCCESSFUL
019400           DISPLAY "PFCVDELT - REWRITE ERROR - PFCBTLNK"
019500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600           GO TO Y900-ABNORMAL-TERMINATION
019700        END-IF
019800     END-IF.
019900*
020000     CLOSE PFCBTLNK.
020100 C199-DELETE-LINK-IF-ANY-EX.
020200     EXIT.
020300*----------------------------------------------------------------
020400 D200-READ-PFCBTLNK.
020500*----------------------------------------------------------------
020600     READ PFCBTLNK.
020700     IF WK-C-SUCCESSFUL
020800        IF PFCTLNK-ACCT-ID = WK-C-DELT-ACCT-ID
020900           AND PFCTLNK-TRAN-ID = WK-C-DELT-TRAN-ID
021000           AND PFCTLNK-ACTIVE
021100              SET WK-C-LINK-WAS-FOUND TO TRUE
021200        END-IF
021300     ELSE
021400        IF WK-C-END-OF-FILE
021500           SET WK-C-EOF-REACHED TO TRUE
021600        ELSE
021700           DISPLAY "PFCVDELT - READ FILE ERROR - PFCBTLNK"
021800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900           GO TO Y900-ABNORMAL-TERMINATION
022000        END-IF
022100     END-IF.
022200 D299-READ-PFCBTLNK-EX.
022300     EXIT.
022400*----------------------------------------------------------------
022500 Y900-ABNORMAL-TERMINATION.
022600*----------------------------------------------------------------
022700     MOVE "PFC0199"             TO WK-C-DELT-ERROR-CD.
022800     EXIT PROGRAM.
022900******************************************************************
023000************* END OF PROGRAM SOURCE - PFCVDELT *************
023100******************************************************************
