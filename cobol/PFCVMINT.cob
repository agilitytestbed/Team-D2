000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVMINT.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  GENERIC "BUMP THE STORED COUNTER AND HAND BACK
001300*               THE NEW VALUE" ID-MINTING ROUTINE.  CALLED BY
001400*               EVERY OTHER PFCV ROUTINE THAT HAS TO ISSUE A NEW
001500*               TRANSACTION-ID, CATEGORY-ID OR CATEGORY-RULE-ID
001600*               FOR AN ACCOUNT.  ONE CALL MINTS ONE ID.  THE
001700*               SELECTOR ON THE LINKAGE SAYS WHICH OF THE THREE
001800*               COUNTERS ON PFCBACCT TO BUMP.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PFC001 03/06/85 RBH  - INITIAL VERSION.  REPLACES THE OLD
002400*                        PRACTICE OF EACH MAINTENANCE ROUTINE
002500*                        KEEPING ITS OWN "LAST ID USED" COUNTER
002600*                        SOMEWHERE DIFFERENT.
002700* PFC005 11/09/86 GKW  - CORRECTED REWRITE - WAS RE-READING THE
002800*                        RECORD IMAGE BEFORE THE ADD, LOSING THE
002900*                        SESSION-ID FIELD ON REWRITE.
003000* PFC014 19/11/91 RBH  - CHANGED TO USE PFCBACCT-COUNTERS-TAB
003100*                        SUBSCRIPTED REDEFINE INSTEAD OF THREE
003200*                        SEPARATE IF-SELECTOR-EQUALS TESTS.
003300* PFC019 02/07/95 GKW  - ADD PFC0101 "ACCOUNT NOT ON FILE OR
003400*                        MARKED DELETED" ERROR RETURN - CALLERS
003500*                        WERE GETTING BACK ZERO WITH NO ERROR-CD
003600*                        SET AND MINTING DUPLICATE IDS.
003700* PFC022 07/02/98 LTN  - Y2K REVIEW - LAST-MAINT-DTE STAMP GOES
003800*                        THROUGH THE NEW PFCWSTD CCYYMMDD WORK
003900*                        AREA.  NO OTHER Y2K EXPOSURE FOUND.
004000* PFC025 14/06/99 LTN  - Y2K - CONFIRMED WK-C-DATE-CEN LITERAL
004100*                        "20" IS CORRECT FOR THE MILLENNIUM
004200*                        ROLLOVER.  SIGNED OFF.
004210* PFC030 14/03/03 DMS  - RESET WK-C-MINT-LK-ERROR-CD AT ENTRY -
004220*                        A PROGRAM THAT CALLED PFCVMINT MORE
004230*                        THAN ONCE PER RUN COULD SEE A STALE
004240*                        ERROR CODE FROM AN EARLIER CALL BLEED
004250*                        THROUGH ON A CALL THAT ACTUALLY
004260*                        SUCCEEDED.
004300*----------------------------------------------------------------
004400 EJECT
004500***************************************************************
004600 ENVIRONMENT DIVISION.
004700***************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005200                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
005300                          OFF STATUS IS PFC-UPSI0-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PFCBACCT ASSIGN TO DATABASE-PFCBACCT
005700            ORGANIZATION      IS SEQUENTIAL
005800            ACCESS MODE       IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000 EJECT
006100***************************************************************
006200 DATA DIVISION.
006300***************************************************************
006400 FILE SECTION.
006500***************
006600 FD  PFCBACCT
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-C-PFCBACCT.
006900 01  WK-C-PFCBACCT.
007000     COPY DDS-ALL-FORMATS OF PFCBACCT.
007100 01  WK-C-PFCBACCT-1.
007200     COPY PFCBACCT.
007300 EJECT
007400*****************************
007500 WORKING-STORAGE SECTION.
007600*****************************
007700 01  FILLER              PIC X(24)  VALUE
007800     "** PROGRAM PFCVMINT **".
007900*
008000 01  WK-C-COMMON.
008100     COPY ASCMWS.
008200     COPY FIL3090.
008300     COPY PFCWSTD.
008400*
008500 01  WK-C-MINT-FLAGS.
008600     05  WK-C-ACCT-FOUND-SW      PIC X(01)   VALUE "N".
008700         88  WK-C-ACCT-WAS-FOUND         VALUE "Y".
008800         88  WK-C-ACCT-NOT-FOUND         VALUE "N".
008850     05  FILLER                  PIC X(02).
008900*
009000 EJECT
009100*****************
009200 LINKAGE SECTION.
009300*****************
009400     COPY PFCLMINT.
009500 EJECT
009600***************************************************
009700 PROCEDURE DIVISION USING WK-C-MINT-RECORD.
009800***************************************************
009900 MAIN-MODULE.
010000     PERFORM A000-PROCESS-CALLED-ROUTINE
010100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010200     PERFORM Z000-END-PROGRAM-ROUTINE
010300        THRU Z099-END-PROGRAM-ROUTINE-EX.
010400     GOBACK.
010500 EJECT
010600*----------------------------------------------------------------
010700 A000-PROCESS-CALLED-ROUTINE.
010800*----------------------------------------------------------------
010900     OPEN I-O PFCBACCT.
011000     IF NOT WK-C-SUCCESSFUL
011100        DISPLAY "PFCVMINT - OPEN FILE ERROR - PFCBACCT"
011200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011300        GO TO Y900-ABNORMAL-TERMINATION
011400     END-IF.
011500*
011600     INITIALIZE                WK-C-MINT-OUTPUT.
011700     SET WK-C-ACCT-NOT-FOUND   TO TRUE.
011800     SET WK-C-EOF-NOT-REACHED  TO TRUE.
011900*
012000     PERFORM B100-READ-PFCBACCT
012100        THRU B199-READ-PFCBACCT-EX
012200        UNTIL WK-C-EOF-REACHED OR WK-C-ACCT-WAS-FOUND.
012300*
012400     IF WK-C-ACCT-WAS-FOUND
012500        PERFORM C100-BUMP-COUNTER
012600           THRU C199-BUMP-COUNTER-EX
012700     ELSE
012800        MOVE "PFC0101"          TO WK-C-MINT-ERROR-CD
012900     END-IF.
013000*
013100 A099-PROCESS-CALLED-ROUTINE-EX.
013200     EXIT.
013300*----------------------------------------------------------------
013400 B100-READ-PFCBACCT.
013500*----------------------------------------------------------------
013600     READ PFCBACCT.
013700     IF WK-C-SUCCESSFUL
013800        IF PFCBACCT-ACCT-ID = WK-C-MINT-ACCT-ID
013900           AND PFCBACCT-ACTIVE
014000              SET WK-C-ACCT-WAS-FOUND TO TRUE
014100        END-IF
014200     ELSE
014300        IF WK-C-END-OF-FILE
014400           SET WK-C-EOF-REACHED TO TRUE
014500        ELSE
014600           DISPLAY "PFCVMINT - READ FILE ERROR - PFCBACCT"
014700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800           GO TO Y900-ABNORMAL-TERMINATION
014900        END-IF
015000     END-IF.
015100 B199-READ-PFCBACCT-EX.
015200     EXIT.
015300*----------------------------------------------------------------
015400 C100-BUMP-COUNTER.
015500*----------------------------------------------------------------
015600     MOVE WK-C-MINT-SELECTOR    TO WK-N-SUBSCRIPT.
015700     ADD 1 TO PFCBACCT-COUNTER-VAL (WK-N-SUBSCRIPT).
015800     MOVE PFCBACCT-COUNTER-VAL (WK-N-SUBSCRIPT)
015900                                TO WK-C-MINT-NEW-ID.
016000*
016100     ACCEPT WK-C-DATE-YMD       FROM DATE.
016200     MOVE WK-C-DATE-NUMERIC     TO PFCBACCT-LAST-MAINT-DTE.
016300     MOVE "PFCVMINT"            TO PFCBACCT-LAST-MAINT-USR.
016400*
016500     REWRITE WK-C-PFCBACCT-1.
016600     IF NOT WK-C-SUCCESSFUL
016700        DISPLAY "PFCVMINT - REWRITE ERROR - PFCBACCT"
016800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900        GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100 C199-BUMP-COUNTER-EX.
017200     EXIT.
017300*----------------------------------------------------------------
017400 Y900-ABNORMAL-TERMINATION.
017500*----------------------------------------------------------------
017600     MOVE "PFC0199"             TO WK-C-MINT-ERROR-CD.
017700     PERFORM Z000-END-PROGRAM-ROUTINE
017800        THRU Z099-END-PROGRAM-ROUTINE-EX.
017900     EXIT PROGRAM.
018000*----------------------------------------------------------------
018100 Z000-END-PROGRAM-ROUTINE.
018200*----------------------------------------------------------------
018300     CLOSE PFCBACCT.
018400     IF NOT WK-C-SUCCESSFUL
018500        DISPLAY "PFCVMINT - CLOSE FILE ERROR - PFCBACCT"
018600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018700     END-IF.
018800 Z099-END-PROGRAM-ROUTINE-EX.
018900     EXIT.
019000******************************************************************
019100************* END OF PROGRAM SOURCE - PFCVMINT *************
019200******************************************************************
