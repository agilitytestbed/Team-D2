000100* PFCBTLNK.CPYBK                                            PFCBTLNK
000200*****************************************************************
000300* RECORD LAYOUT FOR FILE PFCBTLNK - TRANSACTION/CATEGORY LINK   *
000400* AT MOST ONE ACTIVE LINK PER TRANSACTION - SEE PFCVASGN.       *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*-----------------------------------------------------------------
000800* PFC001 03/06/85 RBH  - INITIAL VERSION.                        *
000900* PFC014 19/11/91 RBH  - ADD PFCTLNK-DEL-IND - THIS FILE HAS NO  *
001000*                        INDEXED-DELETE CAPABILITY ON THIS BUILD,*
001100*                        SO A REMOVED LINK IS MARKED, NOT ERASED.*
001200* PFC022 07/02/98 LTN  - Y2K REM - NO DATE-TEXT FIELDS IN THIS   *
001300*                        COPYBOOK OTHER THAN CCYYMMDD STAMPS,    *
001400*                        REVIEWED, NO CHANGE REQUIRED.           *
001500*-----------------------------------------------------------------
001600     05  PFCBTLNK-RECORD             PIC X(80).
001700*
001800* I-O FORMAT: PFCBTLNKR  FROM FILE PFCBTLNK  OF LIBRARY PFCBLIB
001900*
002000     05  PFCBTLNKR REDEFINES PFCBTLNK-RECORD.
002100         10  PFCTLNK-ACCT-ID         PIC 9(09).
002200*                        OWNING ACCOUNT
002300         10  PFCTLNK-TRAN-ID         PIC 9(18).
002400*                        LINKED TRANSACTION
002500         10  PFCTLNK-CATG-ID         PIC 9(18).
002600*                        LINKED CATEGORY
002700         10  PFCTLNK-DEL-IND         PIC X(01).
002800             88  PFCTLNK-ACTIVE                VALUE "N".
002900             88  PFCTLNK-DELETED               VALUE "Y".
003000         10  PFCTLNK-CREATE-DTE      PIC 9(08).
003100         10  PFCTLNK-LAST-MAINT-DTE  PIC 9(08).
003200         10  PFCTLNK-LAST-MAINT-USR  PIC X(08).
003300         10  FILLER                  PIC X(10).
