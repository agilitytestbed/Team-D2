000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVDELC.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  DELETE A CATEGORY.  MARKS THE PFCBCATG ROW
001300*               DELETED AND SWEEPS PFCBTLNK MARKING EVERY LIVE
001400*               LINK THAT POINTS AT THE CATEGORY DELETED TOO, SO
001500*               NO TRANSACTION IS LEFT LINKED TO A DEAD CATEGORY.
001600*               NO PHYSICAL DELETE VERB IS USED - THIS BUILD HAS
001700*               NO INDEXED-DELETE CAPABILITY ON THESE FILES.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PFC001 03/06/85 RBH  - INITIAL VERSION.
002300* PFC022 07/02/98 LTN  - Y2K REVIEW - CCYYMMDD STAMPS ONLY,
002400*                        REVIEWED, NO CHANGE REQUIRED.
002410* PFC041 25/04/03 GKW  - THE PFCBTLNK SWEEP WAS ONLY MARKING THE
002420*                        FIRST LIVE LINK FOUND FOR THE CATEGORY
002430*                        DELETED - A CATEGORY REASSIGNED SEVERAL
002440*                        TIMES COULD HAVE MORE THAN ONE OLD LINK
002450*                        ROW STILL SHOWING LIVE.  SWEEP NOW RUNS
002460*                        TO END OF FILE INSTEAD OF STOPPING AT
002470*                        THE FIRST HIT.
002480* PFC042 14/07/09 DMS  - ADD THE CATEGORY-NOT-FOUND (PFC0103)
002490*                        RETURN - A BAD OR ALREADY-DELETED
002491*                        CATEGORY-ID WAS FALLING THROUGH TO THE
002492*                        SWEEP AND COMING BACK "SUCCESSFUL" WITH
002493*                        NOTHING ACTUALLY DELETED.
002495* PFC043 21/03/13 KPT  - REVIEWED FOR THE COMMERCIAL-ACCOUNT
002496*                        PILOT - NO CHANGE, LINK SWEEP VOLUMES
002497*                        WELL WITHIN THE EXISTING PAGE SIZE.
002500*----------------------------------------------------------------
002600 EJECT
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900***************************************************************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003400                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
003500                          OFF STATUS IS PFC-UPSI0-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PFCBCATG ASSIGN TO DATABASE-PFCBCATG
003900            ORGANIZATION      IS SEQUENTIAL
004000            ACCESS MODE       IS SEQUENTIAL
004100            FILE STATUS       IS WK-C-FILE-STATUS.
004200     SELECT PFCBTLNK ASSIGN TO DATABASE-PFCBTLNK
004300            ORGANIZATION      IS SEQUENTIAL
004400            ACCESS MODE       IS SEQUENTIAL
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600 EJECT
004700***************************************************************
004800 DATA DIVISION.
004900***************************************************************
005000 FILE SECTION.
005100***************
005200 FD  PFCBCATG
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS WK-C-PFCBCATG.
005500 01  WK-C-PFCBCATG.
005600     COPY DDS-ALL-FORMATS OF PFCBCATG.
005700 01  WK-C-PFCBCATG-1.
005800     COPY PFCBCATG.
005900*
006000 FD  PFCBTLNK
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-PFCBTLNK.
006300 01  WK-C-PFCBTLNK.
006400     COPY DDS-ALL-FORMATS OF PFCBTLNK.
006500 01  WK-C-PFCBTLNK-1.
006600     COPY PFCBTLNK.
006700 EJECT
006800*****************************
006900 WORKING-STORAGE SECTION.
007000*****************************
007100 01  FILLER              PIC X(24)  VALUE
007200     "** PROGRAM PFCVDELC **".
007300*
007400 01  WK-C-COMMON.
007500     COPY ASCMWS.
007600     COPY FIL3090.
007700     COPY PFCWSTD.
007800*
007900 01  WK-C-DELC-FLAGS.
008000     05  WK-C-CATG-FOUND-SW      PIC X(01)   VALUE "N".
008100         88  WK-C-CATG-WAS-FOUND         VALUE "Y".
008200         88  WK-C-CATG-NOT-FOUND         VALUE "N".
008300     05  WK-C-LINKS-SWEPT-CNT    PIC S9(05) COMP VALUE 0.
008350     05  FILLER                  PIC X(02).
008400*
008500 EJECT
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900     COPY PFCLDELC.
009000 EJECT
009100***************************************************
009200 PROCEDURE DIVISION USING WK-C-DELC-RECORD.
009300***************************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700     GOBACK.
009800 EJECT
009900*----------------------------------------------------------------
010000 A000-PROCESS-CALLED-ROUTINE.
010100*----------------------------------------------------------------
010200     INITIALIZE                WK-C-DELC-OUTPUT.
010300     MOVE ZERO                 TO WK-C-LINKS-SWEPT-CNT.
010400*
010500     PERFORM B100-DELETE-CATEGORY
010600        THRU B199-DELETE-CATEGORY-EX.
010700     IF WK-C-DELC-ERROR-CD NOT = SPACES
010800        GO TO A099-PROCESS-CALLED-ROUTINE-EX
010900     END-IF.
011000*
011100     PERFORM C100-SWEEP-LINKS
011200        THRU C199-SWEEP-LINKS-EX.
011300 A099-PROCESS-CALLED-ROUTINE-EX.
011400     EXIT.
011500*----------------------------------------------------------------
011600 B100-DELETE-CATEGORY.
011700*----------------------------------------------------------------
011800     OPEN I-O PFCBCATG.
011900     IF NOT WK-C-SUCCESSFUL
012000        DISPLAY "PFCVDELC - OPEN FILE ERROR - PFCBCATG"
012100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012200        GO TO Y900-ABNORMAL-TERMINATION
012300     END-IF.
012400*
012500     SET WK-C-CATG-NOT-FOUND    TO TRUE.
012600     SET WK-C-EOF-NOT-REACHED   TO TRUE.
012700     PERFORM D100-READ-PFCBCATG
012800        THRU D199-READ-PFCBCATG-EX
012900        UNTIL WK-C-EOF-REACHED OR WK-C-CATG-WAS-FOUND.
013000*
013100     IF WK-C-CATG-NOT-FOUND
013200        MOVE "PFC0103"          TO WK-C-DELC-ERROR-CD
013300     ELSE
013400        SET PFCCATG-DELETED     TO TRUE
013500        ACCEPT WK-C-DATE-YMD    FROM DATE
013600        MOVE WK-C-DATE-NUMERIC  TO PFCCATG-LAST-MAINT-DTE
013700        MOVE "PFCVDELC"         TO PFCCATG-LAST-MAINT-USR
013800        REWRITE WK-C-PFCBCATG-1
013900        IF NOT WK-C-SUCCESSFUL
014000           DISPLAY "PFCVDELC - REWRITE ERROR - PFCBCATG"
014100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200           GO TO Y900-ABNORMAL-TERMINATION
014300        END-IF
014400     END-IF.
014500*
014600     CLOSE PFCBCATG.
014700 B199-DELETE-CATEGORY-EX.
014800     EXIT.
014900*----------------------------------------------------------------
015000 D100-READ-PFCBCATG.
015100*----------------------------------------------------------------
015200     READ PFCBCATG.
015300     IF WK-C-SUCCESSFUL
015400        IF PFCCATG-ACCT-ID = WK-C-DELC-ACCT-ID
015500           AND PFCCATG-CATG-ID = WK-C-DELC-CATG-ID
015600           AND PFCCATG-ACTIVE
015700              SET WK-C-CATG-WAS-FOUND TO TRUE
015800        END-IF
015900     ELSE
016000        IF WK-C-END-OF-FILE
016100           SET WK-C-EOF-REACHED TO TRUE
016200        ELSE
016300           DISPLAY "PFCVDELC - READ FILE ERROR - PFCBCATG"
016400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500           GO TO Y900-ABNORMAL-TERMINATION
016600        END-IF
016700     END-IF.
016800 D199-READ-PFCBCATG-EX.
016900     EXIT.
017000*----------------------------------------------------------------
017100 C100-SWEEP-LINKS.
017200*----------------------------------------------------------------
017300     OPEN I-O PFCBTLNK.
017400     IF NOT WK-C-SUCCESSFUL
017500        DISPLAY "PFCVDELC - OPEN FILE ERROR - PFCBTLNK"
017600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700        GO TO Y900-ABNORMAL-TERMINATION
017800     END-IF.
017900*
018000     SET WK-C-EOF-NOT-REACHED   TO TRUE.
018100     PERFORM D200-SWEEP-ONE-LINK
018200        THRU D299-SWEEP-ONE-LINK-EX
018300        UNTIL WK-C-EOF-REACHED.
018400*
018500     CLOSE PFCBTLNK.
018600 C199-SWEEP-LINKS-EX.
018700     EXIT.
018800*----------------------------------------------------------------
018900 D200-SWEEP-ONE-LINK.
019000*----------------------------------------------------------------
019100     READ PFCBTLNK.
019200     IF WK-C-SUCCESSFUL
019300        IF PFCTLNK-ACCT-ID = WK-C-DELC-ACCT-ID
019400           AND PFCTLNK-CATG-ID = WK-C-DELC-CATG-ID
019500           AND PFCTLNK-ACTIVE
019600              SET PFCTLNK-DELETED       TO TRUE
019700              ACCEPT WK-C-DATE-YMD      FROM DATE
019800              MOVE WK-C-DATE-NUMERIC    TO PFCTLNK-LAST-MAINT-DTE
019900              MOVE "PFCVDELC"           TO PFCTLNK-LAST-MAINT-USR
020000              REWRITE WK-C-PFCBTLNK-1
020100              IF NOT WK-C-SUCCESSFUL
020200                 DISPLAY "PFCVDELC - REWRITE ERROR - PFCBTLNK"
020300                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400                 GO TO Y900-ABNORMAL-TERMINATION
020500              END-IF
020600              ADD 1 TO WK-C-LINKS-SWEPT-CNT
020700        END-IF
020800     ELSE
020900        IF WK-C-END-OF-FILE
021000           SET WK-C-EOF-REACHED TO TRUE
021100        ELSE
021200           DISPLAY "PFCVDELC - READ FILE ERROR - PFCBTLNK"
021300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400           GO TO Y900-ABNORMAL-TERMINATION
021500        END-IF
021600     END-IF.
021700 D299-SWEEP-ONE-LINK-EX.
021800     EXIT.
021900*----------------------------------------------------------------
022000 Y900-ABNORMAL-TERMINATION.
022100*----------------------------------------------------------------
022200     MOVE "PFC0199"             TO WK-C-DELC-ERROR-CD.
022300     EXIT PROGRAM.
022400******************************************************************
022500************* END OF PROGRAM SOURCE - PFCVDELC *************
022600******************************************************************
