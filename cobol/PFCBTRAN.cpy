000100* PFCBTRAN.CPYBK                                            PFCBTRAN
000200*****************************************************************
000300* RECORD LAYOUT FOR FILE PFCBTRAN - POSTED TRANSACTION LEDGER   *
000400* ONE ROW PER TRANSACTION POSTED TO AN ACCOUNT.  THE CATEGORY   *
000500* CURRENTLY ASSIGNED TO A TRANSACTION IS NOT CARRIED HERE - SEE *
000600* THE LINK FILE PFCBTLNK - THIS ROW IS THE TRANSACTION ITSELF.  *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*-----------------------------------------------------------------
001000* PFC001 03/06/85 RBH  - INITIAL VERSION.                        *
001100* PFC006 09/09/87 GKW  - WIDEN PFCTRAN-EXTERNAL-IBAN TO 34 BYTES *
001200*                        (WAS 24) TO TAKE THE LONGEST IBAN IN    *
001300*                        USE ON THE EUROPEAN CORRIDOR.           *
001400* PFC011 30/06/90 RBH  - ADD PFCTRAN-DATE-PARTS REDEFINES SO     *
001500*                        DOWNSTREAM STATEMENT PRINTING (WHEN     *
001600*                        BUILT) CAN PULL CCYY/MM/DD WITHOUT      *
001700*                        RE-PARSING THE ISO TEXT STRING.         *
001800* PFC014 19/11/91 RBH  - ADD PFCTRAN-COMPOSITE-KEY REDEFINES,    *
001900*                        CARRIED OVER FROM THE DAYS THIS FILE    *
002000*                        WAS INDEXED ON (ACCT-ID, TRAN-ID);      *
002100*                        RETAINED FOR THE UTILITY JOBS THAT      *
002200*                        STILL SORT ON IT.                       *
002300* PFC022 07/02/98 LTN  - Y2K REM - PFCTRAN-DATE IS CALLER-SUPPLIED*
002400*                        ISO-8601 TEXT, STORED VERBATIM, NOT      *
002500*                        INTERPRETED BY THIS COPYBOOK - REVIEWED, *
002600*                        NO CHANGE REQUIRED.                      *
002700*-----------------------------------------------------------------
002800     05  PFCBTRAN-RECORD             PIC X(250).
002900*
003000* I-O FORMAT: PFCBTRANR  FROM FILE PFCBTRAN  OF LIBRARY PFCBLIB
003100*
003200     05  PFCBTRANR REDEFINES PFCBTRAN-RECORD.
003300         10  PFCTRAN-ACCT-ID         PIC 9(09).
003400*                        OWNING ACCOUNT
003500         10  PFCTRAN-TRAN-ID         PIC 9(18).
003600*                        SEQUENCE NO, UNIQUE PER ACCOUNT
003700         10  PFCTRAN-DATE            PIC X(24).
003800*                        ISO-8601 DATE/TIME TEXT, STORED VERBATIM
003900         10  PFCTRAN-AMOUNT          PIC S9(09)V9(02).
004000*                        MONETARY AMOUNT, 2 DECIMAL PLACES
004100         10  PFCTRAN-DESCRIPTION     PIC X(100).
004200*                        FREE TEXT, ALSO THE RULE-MATCH SUBSTRING
004300         10  PFCTRAN-EXTERNAL-IBAN   PIC X(34).
004400*                        COUNTERPARTY IBAN
004500         10  PFCTRAN-TYPE            PIC X(10).
004600*                        e.g. "DEPOSIT" / "WITHDRAWAL"
004700         10  PFCTRAN-DEL-IND         PIC X(01).
004800             88  PFCTRAN-ACTIVE                VALUE "N".
004900             88  PFCTRAN-DELETED               VALUE "Y".
005000         10  PFCTRAN-CREATE-DTE      PIC 9(08).
005100         10  PFCTRAN-LAST-MAINT-DTE  PIC 9(08).
005200         10  PFCTRAN-LAST-MAINT-USR  PIC X(08).
005300         10  FILLER                  PIC X(19).
005400*
005500     05  PFCTRAN-DATE-PARTS REDEFINES PFCTRAN-DATE.
005600         10  PFCTRAN-DTP-CCYY        PIC X(04).
005700         10  FILLER                  PIC X(01).
005800         10  PFCTRAN-DTP-MM          PIC X(02).
005900         10  FILLER                  PIC X(01).
006000         10  PFCTRAN-DTP-DD          PIC X(02).
006100         10  FILLER                  PIC X(14).
006200*
006300     05  PFCTRAN-COMPOSITE-KEY REDEFINES PFCBTRAN-RECORD.
006400         10  PFCTRAN-CK-ACCT-ID      PIC 9(09).
006500         10  PFCTRAN-CK-TRAN-ID      PIC 9(18).
006600         10  FILLER                  PIC X(223).
