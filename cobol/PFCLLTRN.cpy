000100* PFCLLTRN.CPYBK                                            PFCLLTRN
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVLTRN - PAGED TRANSACTION LISTING, READ-ONLY.
000400* WK-C-LTRN-CATG-NAME-FLT = SPACES MEANS "NO FILTER" - LIST BY
000500* ACCOUNT IN TABLE ORDER.  OTHERWISE JOIN THROUGH THE LINK FILE
000600* TO CATEGORIES OF THE GIVEN NAME - SEE PFCVLTRN PROCEDURE
000700* DIVISION.  A MAXIMUM OF PFCLTRN-MAX-ROWS ROWS COME BACK PER
000800* CALL; PAGE FURTHER WITH WK-C-LTRN-OFFSET ON THE NEXT CALL.
000900*-----------------------------------------------------------------
001000* PFC001 03/06/85 RBH  - INITIAL VERSION.
001100* PFC016 12/03/93 GKW  - RAISE PFCLTRN-MAX-ROWS FROM 25 TO 50 -
001200*                        BRANCH REPORTED THE OLD PAGE SIZE MADE
001300*                        FOR TOO MANY ROUND TRIPS ON A BUSY DAY.
001400*-----------------------------------------------------------------
001500 01  WK-C-LTRN-RECORD.
001600     05  WK-C-LTRN-INPUT.
001700         10  WK-C-LTRN-ACCT-ID       PIC 9(09).
001800         10  WK-C-LTRN-CATG-NAME-FLT PIC X(50).
001900         10  WK-C-LTRN-LIMIT         PIC 9(04).
002000         10  WK-C-LTRN-OFFSET        PIC 9(04).
002100     05  WK-C-LTRN-OUTPUT.
002200         10  WK-C-LTRN-ROWS-RETURNED PIC 9(04).
002300         10  WK-C-LTRN-ERROR-CD      PIC X(07).
002400         10  WK-C-LTRN-FS            PIC X(02).
002500         10  WK-C-LTRN-ROW OCCURS 50 TIMES
002600                     INDEXED BY WK-C-LTRN-NDX.
002700             15  WK-C-LTRN-R-TRAN-ID   PIC 9(18).
002800             15  WK-C-LTRN-R-TRAN-DATE PIC X(24).
002900             15  WK-C-LTRN-R-TRAN-AMT  PIC S9(09)V9(02).
003000             15  WK-C-LTRN-R-TRAN-DESC PIC X(100).
003100             15  WK-C-LTRN-R-TRAN-IBAN PIC X(34).
003200             15  WK-C-LTRN-R-TRAN-TYPE PIC X(10).
003300             15  WK-C-LTRN-R-CATG-ID   PIC 9(18).
003400             15  WK-C-LTRN-R-CATG-NAME PIC X(50).
003500     05  FILLER                      PIC X(02).
