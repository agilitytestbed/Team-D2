000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVSELR.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  AUTOMATIC CATEGORY-RULE SELECTION FOR A SINGLE
001300*               TRANSACTION.  LOADS EVERY UN-DELETED CATEGORY-
001400*               RULE ROW ON FILE FOR THE ACCOUNT INTO A WORK
001500*               TABLE, SORTS THE TABLE ASCENDING BY RULE-
001600*               CATEGORY-ID, THEN SCANS THE TABLE FROM THE
001700*               BOTTOM (HIGHEST RULE-CATEGORY-ID) TOWARD THE TOP
001800*               CALLING PFCVRMCH ON EACH ROW AND STOPPING AT THE
001900*               FIRST ONE THAT MATCHES.  THE WINNER IS THEREFORE
002000*               THE MATCHING RULE WITH THE HIGHEST CATEGORY-ID,
002100*               NOT THE MOST RECENTLY CREATED RULE.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* PFC001 03/06/85 RBH  - INITIAL VERSION.
002700* PFC012 14/08/90 GKW  - RAISED WK-C-RULE-TABLE FROM 100 TO 200
002800*                        ENTRIES - HEAVY USERS WERE HITTING THE
002900*                        OLD CEILING.
003000* PFC017 21/02/94 RBH  - CHANGED THE SORT FROM A SINGLE PASS
003100*                        DESCENDING TO A PROPER BUBBLE SORT
003200*                        ASCENDING - THE OLD LOGIC PICKED THE
003300*                        WRONG WINNER WHEN TWO RULES HAD RULE-
003400*                        CATEGORY-IDS ONE APART.
003500* PFC022 07/02/98 LTN  - Y2K REVIEW - NO DATE FIELDS HANDLED BY
003600*                        THIS ROUTINE, NO CHANGE REQUIRED.
003610* PFC032 09/11/06 DMS  - RAISED WK-C-RULE-TABLE FROM 200 TO 400
003620*                        ENTRIES - SAME COMPLAINT AS PFC012, THIS
003630*                        TIME FROM THE COMMERCIAL-ACCOUNT PILOT
003640*                        USERS.
003700*----------------------------------------------------------------
003800 EJECT
003900***************************************************************
004000 ENVIRONMENT DIVISION.
004100***************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
004700                          OFF STATUS IS PFC-UPSI0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PFCBCRUL ASSIGN TO DATABASE-PFCBCRUL
005100            ORGANIZATION      IS SEQUENTIAL
005200            ACCESS MODE       IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400 EJECT
005500***************************************************************
005600 DATA DIVISION.
005700***************************************************************
005800 FILE SECTION.
005900***************
006000 FD  PFCBCRUL
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-PFCBCRUL.
006300 01  WK-C-PFCBCRUL.
006400     COPY DDS-ALL-FORMATS OF PFCBCRUL.
006500 01  WK-C-PFCBCRUL-1.
006600     COPY PFCBCRUL.
006700 EJECT
006800*****************************
006900 WORKING-STORAGE SECTION.
007000*****************************
007100 01  FILLER              PIC X(24)  VALUE
007200     "** PROGRAM PFCVSELR **".
007300*
007400 01  WK-C-COMMON.
007500     COPY ASCMWS.
007600     COPY FIL3090.
007700     COPY PFCWSTD.
007800*
007900 01  WK-C-RULE-TABLE.
008000     05  WK-C-RULE-ENTRY             OCCURS 200 TIMES.
008100         10  WK-C-RULE-CRUL-ID       PIC 9(18).
008200         10  WK-C-RULE-DESC          PIC X(100).
008300         10  WK-C-RULE-IBAN          PIC X(34).
008400         10  WK-C-RULE-TYPE          PIC X(10).
008500         10  WK-C-RULE-CATG-ID       PIC 9(18).
008550     05  FILLER                      PIC X(02).
008600*
008700 01  WK-C-RULE-HOLD.
008800     05  WK-C-HOLD-CRUL-ID           PIC 9(18).
008900     05  WK-C-HOLD-DESC              PIC X(100).
009000     05  WK-C-HOLD-IBAN              PIC X(34).
009100     05  WK-C-HOLD-TYPE              PIC X(10).
009200     05  WK-C-HOLD-CATG-ID           PIC 9(18).
009250     05  FILLER                      PIC X(02).
009300*
009400 01  WK-C-RMCH-LINK.
009500     05  WK-C-RMCH-LK-TRAN-TYPE      PIC X(10).
009600     05  WK-C-RMCH-LK-TRAN-DESC      PIC X(100).
009700     05  WK-C-RMCH-LK-TRAN-IBAN      PIC X(34).
009800     05  WK-C-RMCH-LK-RULE-TYPE      PIC X(10).
009900     05  WK-C-RMCH-LK-RULE-DESC      PIC X(100).
010000     05  WK-C-RMCH-LK-RULE-IBAN      PIC X(34).
010100     05  WK-C-RMCH-LK-MATCH-IND      PIC X(01).
010200         88  WK-C-RMCH-LK-MATCHES        VALUE "Y".
010300         88  WK-C-RMCH-LK-NO-MATCH       VALUE "N".
010350     05  FILLER                      PIC X(02).
010400*
010500 EJECT
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900     COPY PFCLSELR.
011000 EJECT
011100***************************************************
011200 PROCEDURE DIVISION USING WK-C-SELR-RECORD.
011300***************************************************
011400 MAIN-MODULE.
011500     PERFORM A000-PROCESS-CALLED-ROUTINE
011600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z099-END-PROGRAM-ROUTINE-EX.
011900     GOBACK.
012000 EJECT
012100*----------------------------------------------------------------
012200 A000-PROCESS-CALLED-ROUTINE.
012300*----------------------------------------------------------------
012400     OPEN INPUT PFCBCRUL.
012500     IF NOT WK-C-SUCCESSFUL
012600        DISPLAY "PFCVSELR - OPEN FILE ERROR - PFCBCRUL"
012700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012800        GO TO Y900-ABNORMAL-TERMINATION
012900     END-IF.
013000*
013100     INITIALIZE                WK-C-SELR-OUTPUT.
013200     SET WK-C-SELR-NO-RULE-FOUND TO TRUE.
013300     MOVE ZERO                 TO WK-N-RECORD-COUNT.
013400     SET WK-C-EOF-NOT-REACHED  TO TRUE.
013500*
013600     PERFORM B100-LOAD-ONE-RULE
013700        THRU B199-LOAD-ONE-RULE-EX
013800        UNTIL WK-C-EOF-REACHED.
013900*
014000     IF WK-N-RECORD-COUNT > 0
014100        PERFORM C100-SORT-OUTER
014200           THRU C199-SORT-OUTER-EX
014300           VARYING WK-N-SUBSCRIPT FROM 1 BY 1
014400              UNTIL WK-N-SUBSCRIPT > WK-N-RECORD-COUNT - 1
014500        PERFORM D100-SCAN-ONE-RULE
014600           THRU D199-SCAN-ONE-RULE-EX
014700           VARYING WK-N-SUBSCRIPT FROM WK-N-RECORD-COUNT BY -1
014800              UNTIL WK-N-SUBSCRIPT = 0
014900                 OR WK-C-SELR-RULE-FOUND
015000     END-IF.
015100 A099-PROCESS-CALLED-ROUTINE-EX.
015200     EXIT.
015300*----------------------------------------------------------------
015400 B100-LOAD-ONE-RULE.
015500*----------------------------------------------------------------
015600     READ PFCBCRUL.
015700     IF WK-C-SUCCESSFUL
015800        IF PFCCRUL-ACCT-ID = WK-C-SELR-ACCT-ID
015900           AND PFCCRUL-ACTIVE
016000           AND WK-N-RECORD-COUNT < 200
016100              ADD 1 TO WK-N-RECORD-COUNT
016200              MOVE PFCCRUL-CRUL-ID
016300                 TO WK-C-RULE-CRUL-ID (WK-N-RECORD-COUNT)
016400              MOVE PFCCRUL-RULE-DESC
016500                 TO WK-C-RULE-DESC (WK-N-RECORD-COUNT)
016600              MOVE PFCCRUL-RULE-IBAN
016700                 TO WK-C-RULE-IBAN (WK-N-RECORD-COUNT)
016800              MOVE PFCCRUL-RULE-TYPE
016900                 TO WK-C-RULE-TYPE (WK-N-RECORD-COUNT)
017000              MOVE PFCCRUL-RULE-CATG-ID
017100                 TO WK-C-RULE-CATG-ID (WK-N-RECORD-COUNT)
017200        END-IF
017300     ELSE
017400        IF WK-C-END-OF-FILE
017500           SET WK-C-EOF-REACHED TO TRUE
017600        ELSE
017700           DISPLAY "PFCVSELR - READ FILE ERROR - PFCBCRUL"
017800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900           GO TO Y900-ABNORMAL-TERMINATION
018000        END-IF
018100     END-IF.
018200 B199-LOAD-ONE-RULE-EX.
018300     EXIT.
018400*----------------------------------------------------------------
018500 C100-SORT-OUTER.
018600*----------------------------------------------------------------
018700     PERFORM C200-SORT-INNER
018800        THRU C299-SORT-INNER-EX
018900        VARYING WK-N-SUBSCRIPT-2 FROM 1 BY 1
019000           UNTIL WK-N-SUBSCRIPT-2 > WK-N-RECORD-COUNT - WK-N-SUBSCRIPT.
019100 C199-SORT-OUTER-EX.
019200     EXIT.
019300*----------------------------------------------------------------
019400 C200-SORT-INNER.
019500*----------------------------------------------------------------
019600     IF WK-C-RULE-CATG-ID (WK-N-SUBSCRIPT-2)
019700           > WK-C-RULE-CATG-ID (WK-N-SUBSCRIPT-2 + 1)
019800        PERFORM C300-SWAP-ENTRIES THRU C399-SWAP-ENTRIES-EX
019900     END-IF.
020000 C299-SORT-INNER-EX.
020100     EXIT.
020200*----------------------------------------------------------------
020300 C300-SWAP-ENTRIES.
020400*----------------------------------------------------------------
020500     MOVE WK-C-RULE-ENTRY (WK-N-SUBSCRIPT-2)     TO WK-C-RULE-HOLD.
020600     MOVE WK-C-RULE-ENTRY (WK-N-SUBSCRIPT-2 + 1)
020700                                       TO WK-C-RULE-ENTRY (WK-N-SUBSCRIPT-2).
020800     MOVE WK-C-RULE-HOLD             TO WK-C-RULE-ENTRY (WK-N-SUBSCRIPT-2 + 1).
020900 C399-SWAP-ENTRIES-EX.
021000     EXIT.
021100*----------------------------------------------------------------
021200 D100-SCAN-ONE-RULE.
021300*----------------------------------------------------------------
021400     MOVE WK-C-SELR-TRAN-TYPE   TO WK-C-RMCH-LK-TRAN-TYPE.
021500     MOVE WK-C-SELR-TRAN-DESC   TO WK-C-RMCH-LK-TRAN-DESC.
021600     MOVE WK-C-SELR-TRAN-IBAN   TO WK-C-RMCH-LK-TRAN-IBAN.
021700     MOVE WK-C-RULE-TYPE (WK-N-SUBSCRIPT) TO WK-C-RMCH-LK-RULE-TYPE.
021800     MOVE WK-C-RULE-DESC (WK-N-SUBSCRIPT) TO WK-C-RMCH-LK-RULE-DESC.
021900     MOVE WK-C-RULE-IBAN (WK-N-SUBSCRIPT) TO WK-C-RMCH-LK-RULE-IBAN.
022000     SET WK-C-RMCH-LK-NO-MATCH TO TRUE.
022100*
022200     CALL "PFCVRMCH" USING WK-C-RMCH-LINK.
022300*
022400     IF WK-C-RMCH-LK-MATCHES
022500        SET WK-C-SELR-RULE-FOUND TO TRUE
022600        MOVE WK-C-RULE-CATG-ID (WK-N-SUBSCRIPT)
022700                                   TO WK-C-SELR-WINNER-CATG-ID
022800     END-IF.
022900 D199-SCAN-ONE-RULE-EX.
023000     EXIT.
023100*----------------------------------------------------------------
023200 Y900-ABNORMAL-TERMINATION.
023300*----------------------------------------------------------------
023400     MOVE "10"                  TO WK-C-SELR-FS.
023500     PERFORM Z000-END-PROGRAM-ROUTINE
023600        THRU Z099-END-PROGRAM-ROUTINE-EX.
023700     EXIT PROGRAM.
023800*----------------------------------------------------------------
023900 Z000-END-PROGRAM-ROUTINE.
024000*----------------------------------------------------------------
024100     CLOSE PFCBCRUL.
024200     IF NOT WK-C-SUCCESSFUL
024300        DISPLAY "PFCVSELR - CLOSE FILE ERROR - PFCBCRUL"
024400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024500     END-IF.
024600 Z099-END-PROGRAM-ROUTINE-EX.
024700     EXIT.
024800******************************************************************
024900************* END OF PROGRAM SOURCE - PFCVSELR *************
025000******************************************************************
