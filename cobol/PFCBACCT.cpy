000100* PFCBACCT.CPYBK                                            PFCBACCT
000200*****************************************************************
000300* RECORD LAYOUT FOR FILE PFCBACCT - BOOKKEEPING ACCOUNT MASTER  *
000400* ONE ROW PER ACCOUNT (SESSION HANDLE).  ALSO HOLDS THE THREE   *
000500* "HIGHEST ID ISSUED" COUNTERS THAT MINT TRANSACTION, CATEGORY  *
000600* AND CATEGORY-RULE KEYS FOR THE ACCOUNT.                       *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*-----------------------------------------------------------------
001000* PFC001 03/06/85 RBH  - INITIAL VERSION.                        *
001100* PFC007 21/01/88 GKW  - WIDEN PFCBACCT-SESSION-ID FROM 20 TO 36 *
001200*                        BYTES TO HOLD THE FULL UUID-TEXT HANDLE *
001300*                        ISSUED BY THE FRONT-END PROVISIONING    *
001400*                        SCREEN.                                 *
001500* PFC014 19/11/91 RBH  - ADD PFCBACCT-COUNTERS-TAB REDEFINES SO  *
001600*                        THE ID-MINTING ROUTINE (PFCVMINT) CAN   *
001700*                        SUBSCRIPT TO THE WANTED COUNTER BY A    *
001800*                        SELECTOR PASSED ON ITS LINKAGE.         *
001900* PFC022 07/02/98 LTN  - Y2K REM - PFCBACCT-CREATE-DTE AND       *
002000*                        -LAST-MAINT-DTE ARE ALREADY CCYYMMDD,   *
002100*                        REVIEWED, NO CHANGE REQUIRED.           *
002150* PFC029 11/09/03 GKW  - CORRECTED PFCBACCT-RECORD FROM X(150)   *
002160*                        TO X(179) - THE REDEFINES BELOW RAN     *
002170*                        PAST THE END OF THE BASE ITEM, TRUNC-   *
002180*                        ATING PART OF -LAST-MAINT-USR AND ALL   *
002190*                        OF THE TRAILING FILLER ON REWRITE.      *
002200*-----------------------------------------------------------------
002300     05  PFCBACCT-RECORD             PIC X(179).
002400*
002500* I-O FORMAT: PFCBACCTR  FROM FILE PFCBACCT  OF LIBRARY PFCBLIB
002600*
002700     05  PFCBACCTR REDEFINES PFCBACCT-RECORD.
002800         10  PFCBACCT-ACCT-ID        PIC 9(09).
002900*                        SURROGATE ACCOUNT KEY (1-UP)
003000         10  PFCBACCT-SESSION-ID     PIC X(36).
003100*                        OPAQUE SESSION/ACCOUNT HANDLE (UUID TEXT)
003200         10  PFCBACCT-COUNTERS.
003300             15  PFCBACCT-HIGH-TRAN-ID   PIC 9(18).
003400*                        LAST TRANSACTION-ID ISSUED
003500             15  PFCBACCT-HIGH-CATG-ID   PIC 9(18).
003600*                        LAST CATEGORY-ID ISSUED
003700             15  PFCBACCT-HIGH-CRUL-ID   PIC 9(18).
003800*                        LAST CATEGORY-RULE-ID ISSUED
003900         10  PFCBACCT-COUNTERS-TAB REDEFINES PFCBACCT-COUNTERS.
004000             15  PFCBACCT-COUNTER-VAL  PIC 9(18) OCCURS 3 TIMES.
004100*                        SUBSCRIPT 1=TRAN 2=CATG 3=CRUL, USED BY
004200*                        THE GENERIC INCREMENT ROUTINE PFCVMINT
004300         10  PFCBACCT-DEL-IND        PIC X(01).
004400             88  PFCBACCT-ACTIVE                VALUE "N".
004500             88  PFCBACCT-DELETED               VALUE "Y".
004600         10  PFCBACCT-CREATE-DTE     PIC 9(08).
004700*                        CCYYMMDD ACCOUNT WAS PROVISIONED
004800         10  PFCBACCT-LAST-MAINT-DTE PIC 9(08).
004900*                        CCYYMMDD OF LAST COUNTER/FIELD CHANGE
005000         10  PFCBACCT-LAST-MAINT-USR PIC X(08).
005100*                        USER-ID OR JOB THAT LAST TOUCHED THE ROW
005200         10  FILLER                  PIC X(55).
