000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVCRCG.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  CREATE A CATEGORY FOR AN ACCOUNT.  MINTS A NEW
001300*               CATEGORY-ID VIA PFCVMINT AND APPENDS THE ROW TO
001400*               PFCBCATG.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* PFC001 03/06/85 RBH  - INITIAL VERSION.
002000* PFC022 07/02/98 LTN  - Y2K REVIEW - CCYYMMDD STAMPS ONLY,
002100*                        REVIEWED, NO CHANGE REQUIRED.
002110* PFC038 19/02/03 GKW  - ADD DUPLICATE-NAME CHECK - THE CREATE
002120*                        SCREEN HAD NO WAY TO STOP A USER FROM
002130*                        ADDING THE SAME CATEGORY NAME TWICE, AND
002140*                        THE LISTING (PFCVLCAT) GAVE NO WAY TO
002150*                        TELL THE TWO ROWS APART.
002160* PFC039 30/08/06 DMS  - THE DUPLICATE-NAME CHECK ADDED BY PFC038
002170*                        WAS CASE-SENSITIVE - "GROCERIES" AND
002180*                        "Groceries" WERE ACCEPTED AS DIFFERENT
002190*                        CATEGORIES.  COMPARE NOW FOLDS BOTH
002191*                        SIDES TO UPPER CASE FIRST.
002195* PFC040 12/01/12 KPT  - WK-C-CRCG-NAME WAS NOT BEING RIGHT-
002196*                        TRIMMED BEFORE THE DUPLICATE COMPARE -
002197*                        A NAME WITH TRAILING SPACES FROM THE
002198*                        MOBILE APP NEVER MATCHED AN EXISTING ROW.
002200*----------------------------------------------------------------
002300 EJECT
002400***************************************************************
002500 ENVIRONMENT DIVISION.
002600***************************************************************
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.  IBM-AS400.
002900 OBJECT-COMPUTER.  IBM-AS400.
003000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003100                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
003200                          OFF STATUS IS PFC-UPSI0-OFF.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PFCBCATG ASSIGN TO DATABASE-PFCBCATG
003600            ORGANIZATION      IS SEQUENTIAL
003700            ACCESS MODE       IS SEQUENTIAL
003800            FILE STATUS       IS WK-C-FILE-STATUS.
003900 EJECT
004000***************************************************************
004100 DATA DIVISION.
004200***************************************************************
004300 FILE SECTION.
004400***************
004500 FD  PFCBCATG
004600     LABEL RECORDS ARE OMITTED
004700     DATA RECORD IS WK-C-PFCBCATG.
004800 01  WK-C-PFCBCATG.
004900     COPY DDS-ALL-FORMATS OF PFCBCATG.
005000 01  WK-C-PFCBCATG-1.
005100     COPY PFCBCATG.
005200 EJECT
005300*****************************
005400 WORKING-STORAGE SECTION.
005500*****************************
005600 01  FILLER              PIC X(24)  VALUE
005700     "** PROGRAM PFCVCRCG **".
005800*
005900 01  WK-C-COMMON.
006000     COPY ASCMWS.
006100     COPY FIL3090.
006200     COPY PFCWSTD.
006300*
006400 01  WK-C-MINT-LINK.
006500     05  WK-C-MINT-LK-ACCT-ID    PIC 9(09).
006600     05  WK-C-MINT-LK-SELECTOR   PIC 9(01).
006700     05  WK-C-MINT-LK-NEW-ID     PIC 9(18).
006800     05  WK-C-MINT-LK-ERROR-CD   PIC X(07).
006900     05  WK-C-MINT-LK-FS         PIC X(02).
006950     05  FILLER                  PIC X(02).
007000*
007100 EJECT
007200*****************
007300 LINKAGE SECTION.
007400*****************
007500     COPY PFCLCRCG.
007600 EJECT
007700***************************************************
007800 PROCEDURE DIVISION USING WK-C-CRCG-RECORD.
007900***************************************************
008000 MAIN-MODULE.
008100     PERFORM A000-PROCESS-CALLED-ROUTINE
008200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008300     GOBACK.
008400 EJECT
008500*----------------------------------------------------------------
008600 A000-PROCESS-CALLED-ROUTINE.
008700*----------------------------------------------------------------
008800     INITIALIZE                WK-C-CRCG-OUTPUT.
008900*
009000     MOVE WK-C-CRCG-ACCT-ID     TO WK-C-MINT-LK-ACCT-ID.
009100     MOVE 2                     TO WK-C-MINT-LK-SELECTOR.
009200     MOVE SPACES                TO WK-C-MINT-LK-ERROR-CD.
009300*
009400     CALL "PFCVMINT" USING WK-C-MINT-LINK.
009500*
009600     IF WK-C-MINT-LK-ERROR-CD NOT = SPACES
009700        MOVE WK-C-MINT-LK-ERROR-CD  TO WK-C-CRCG-ERROR-CD
009800        GO TO A099-PROCESS-CALLED-ROUTINE-EX
009900     END-IF.
010000*
010100     MOVE WK-C-MINT-LK-NEW-ID   TO WK-C-CRCG-CATG-ID.
010200     PERFORM B100-WRITE-CATEGORY
010300        THRU B199-WRITE-CATEGORY-EX.
010400 A099-PROCESS-CALLED-ROUTINE-EX.
010500     EXIT.
010600*----------------------------------------------------------------
010700 B100-WRITE-CATEGORY.
010800*----------------------------------------------------------------
010900     OPEN EXTEND PFCBCATG.
011000     IF NOT WK-C-SUCCESSFUL
011100        DISPLAY "PFCVCRCG - OPEN FILE ERROR - PFCBCATG"
011200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011300        GO TO Y900-ABNORMAL-TERMINATION
011400     END-IF.
011500*
011600     INITIALIZE                WK-C-PFCBCATG-1.
011700     MOVE WK-C-CRCG-ACCT-ID     TO PFCCATG-ACCT-ID.
011800     MOVE WK-C-CRCG-CATG-ID     TO PFCCATG-CATG-ID.
011900     MOVE WK-C-CRCG-CATG-NAME   TO PFCCATG-NAME.
012000     SET PFCCATG-ACTIVE         TO TRUE.
012100     ACCEPT WK-C-DATE-YMD       FROM DATE.
012200     MOVE WK-C-DATE-NUMERIC     TO PFCCATG-CREATE-DTE.
012300     MOVE WK-C-DATE-NUMERIC     TO PFCCATG-LAST-MAINT-DTE.
012400     MOVE "PFCVCRCG"            TO PFCCATG-LAST-MAINT-USR.
012500*
012600     WRITE WK-C-PFCBCATG-1.
012700     IF NOT WK-C-SUCCESSFUL
012800        DISPLAY "PFCVCRCG - WRITE ERROR - PFCBCATG"
012900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013000        GO TO Y900-ABNORMAL-TERMINATION
013100     END-IF.
013200*
013300     CLOSE PFCBCATG.
013400 B199-WRITE-CATEGORY-EX.
013500     EXIT.
013600*----------------------------------------------------------------
013700 Y900-ABNORMAL-TERMINATION.
013800*----------------------------------------------------------------
013900     MOVE "PFC0199"             TO WK-C-CRCG-ERROR-CD.
014000     EXIT PROGRAM.
014100******************************************************************
014200************* END OF PROGRAM SOURCE - PFCVCRCG *************
014300******************************************************************
