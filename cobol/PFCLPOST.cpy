000100* PFCLPOST.CPYBK                                            PFCLPOST
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVPOST - POST A TRANSACTION AND AUTO-CATEGORISE.
000400* WK-C-POST-CATG-ID = 0 ON INPUT MEANS "NO CALLER CATEGORY -
000500* RUN THE RULE MATCH" (SEE PFCVSELR); NON-ZERO MEANS EXPLICIT
000600* ASSIGNMENT (SEE PFCVASGN).
000700*-----------------------------------------------------------------
000800* PFC001 03/06/85 RBH  - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-POST-RECORD.
001100     05  WK-C-POST-INPUT.
001200         10  WK-C-POST-ACCT-ID       PIC 9(09).
001300         10  WK-C-POST-TRAN-DATE     PIC X(24).
001400         10  WK-C-POST-TRAN-AMOUNT   PIC S9(09)V9(02).
001500         10  WK-C-POST-TRAN-DESC     PIC X(100).
001600         10  WK-C-POST-TRAN-IBAN     PIC X(34).
001700         10  WK-C-POST-TRAN-TYPE     PIC X(10).
001800         10  WK-C-POST-CATG-ID       PIC 9(18).
001900     05  WK-C-POST-OUTPUT.
002000         10  WK-C-POST-TRAN-ID       PIC 9(18).
002100         10  WK-C-POST-ASSIGNED-CATG PIC 9(18).
002200         10  WK-C-POST-ERROR-CD      PIC X(07).
002300         10  WK-C-POST-FS            PIC X(02).
002400         10  FILLER                  PIC X(02).
