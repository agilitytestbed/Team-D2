000100* PFCLDELT.CPYBK                                            PFCLDELT
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVDELT - DELETE TRANSACTION (AND ITS LINK, IF
000400* ANY).
000500*-----------------------------------------------------------------
000600* PFC001 03/06/85 RBH  - INITIAL VERSION.
000700*-----------------------------------------------------------------
000800 01  WK-C-DELT-RECORD.
000900     05  WK-C-DELT-INPUT.
001000         10  WK-C-DELT-ACCT-ID       PIC 9(09).
001100         10  WK-C-DELT-TRAN-ID       PIC 9(18).
001200     05  WK-C-DELT-OUTPUT.
001300         10  WK-C-DELT-ERROR-CD      PIC X(07).
001400         10  WK-C-DELT-FS            PIC X(02).
001500         10  FILLER                  PIC X(02).
