000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVPROV.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  PROVISION A NEW ACCOUNT.  THIS SHOP'S COBOL HAS
001300*               NO RANDOM-HANDLE PRIMITIVE, SO THE CALLER
001400*               SUPPLIES A CANDIDATE SESSION HANDLE ON
001500*               WK-C-PROV-SESSION-ID.  A SINGLE PASS OF PFCBACCT
001600*               BOTH CHECKS THE HANDLE FOR A COLLISION AND FINDS
001700*               THE HIGHEST SURROGATE ACCT-ID ON FILE SO FAR SO
001800*               THE NEW ROW CAN BE NUMBERED ONE PAST IT.  IF THE
001900*               HANDLE COLLIDES, NO ROW IS WRITTEN AND
002000*               WK-C-PROV-DUP-IND COMES BACK "Y" - THE CALLER
002100*               GENERATES A FRESH HANDLE AND CALLS AGAIN.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* PFC001 03/06/85 RBH  - INITIAL VERSION.
002700* PFC022 07/02/98 LTN  - Y2K REVIEW - CCYYMMDD STAMPS ONLY,
002800*                        REVIEWED, NO CHANGE REQUIRED.
002810* PFC053 15/01/04 GKW  - THE HIGHEST-ACCT-ID SCAN WAS COMPARING
002820*                        AGAINST DELETED ROWS AS WELL AS LIVE
002830*                        ONES - HARMLESS SINCE ACCT-ID IS NEVER
002840*                        REUSED, BUT WASTEFUL ON A FILE WITH MANY
002850*                        CLOSED TEST ACCOUNTS.  NOW SKIPS DELETED
002860*                        ROWS.
002870* PFC054 06/06/10 DMS  - WK-C-PROV-DUP-IND WAS LEFT UNCHANGED
002880*                        ("N" FROM INITIALIZE) RATHER THAN SET TO
002890*                        "N" EXPLICITLY ON THE NO-COLLISION PATH -
002891*                        HARMLESS TODAY, BUT SET EXPLICITLY SO A
002892*                        FUTURE CALLER THAT SKIPS INITIALIZE IS
002893*                        NOT CAUGHT OUT.
002895* PFC055 09/09/15 KPT  - REVIEWED - SESSION-ID COLLISION RATE
002896*                        STILL NEGLIGIBLE AT CURRENT ACCOUNT
002897*                        VOLUMES, NO CHANGE REQUIRED.
002900*----------------------------------------------------------------
003000 EJECT
003100***************************************************************
003200 ENVIRONMENT DIVISION.
003300***************************************************************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003800                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
003900                          OFF STATUS IS PFC-UPSI0-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PFCBACCT ASSIGN TO DATABASE-PFCBACCT
004300            ORGANIZATION      IS SEQUENTIAL
004400            ACCESS MODE       IS SEQUENTIAL
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600 EJECT
004700***************************************************************
004800 DATA DIVISION.
004900***************************************************************
005000 FILE SECTION.
005100***************
005200 FD  PFCBACCT
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS WK-C-PFCBACCT.
005500 01  WK-C-PFCBACCT.
005600     COPY DDS-ALL-FORMATS OF PFCBACCT.
005700 01  WK-C-PFCBACCT-1.
005800     COPY PFCBACCT.
005900 EJECT
006000*****************************
006100 WORKING-STORAGE SECTION.
006200*****************************
006300 01  FILLER              PIC X(24)  VALUE
006400     "** PROGRAM PFCVPROV **".
006500*
006600 01  WK-C-COMMON.
006700     COPY ASCMWS.
006800     COPY FIL3090.
006900     COPY PFCWSTD.
007000*
007100 01  WK-C-PROV-FLAGS.
007200     05  WK-C-HIGH-ACCT-ID       PIC 9(09)   VALUE ZERO.
007250     05  FILLER                  PIC X(02).
007300*
007400 EJECT
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800     COPY PFCLPROV.
007900 EJECT
008000***************************************************
008100 PROCEDURE DIVISION USING WK-C-PROV-RECORD.
008200***************************************************
008300 MAIN-MODULE.
008400     PERFORM A000-PROCESS-CALLED-ROUTINE
008500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008600     GOBACK.
008700 EJECT
008800*----------------------------------------------------------------
008900 A000-PROCESS-CALLED-ROUTINE.
009000*----------------------------------------------------------------
009100     INITIALIZE                WK-C-PROV-OUTPUT.
009200     SET WK-C-PROV-NOT-DUPLICATE TO TRUE.
009300     MOVE ZERO                 TO WK-C-HIGH-ACCT-ID.
009400*
009500     PERFORM B100-SCAN-FOR-COLLISION
009600        THRU B199-SCAN-FOR-COLLISION-EX.
009700     IF WK-C-PROV-DUPLICATE
009800        GO TO A099-PROCESS-CALLED-ROUTINE-EX
009900     END-IF.
010000*
010100     PERFORM C100-WRITE-NEW-ACCOUNT
010200        THRU C199-WRITE-NEW-ACCOUNT-EX.
010300 A099-PROCESS-CALLED-ROUTINE-EX.
010400     EXIT.
010500*----------------------------------------------------------------
010600 B100-SCAN-FOR-COLLISION.
010700*----------------------------------------------------------------
010800     OPEN INPUT PFCBACCT.
010900     IF NOT WK-C-SUCCESSFUL
011000        DISPLAY "PFCVPROV - OPEN FILE ERROR - PFCBACCT"
011100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011200        GO TO Y900-ABNORMAL-TERMINATION
011300     END-IF.
011400*
011500     SET WK-C-EOF-NOT-REACHED  TO TRUE.
011600     PERFORM D100-READ-PFCBACCT
011700        THRU D199-READ-PFCBACCT-EX
011800        UNTIL WK-C-EOF-REACHED OR WK-C-PROV-DUPLICATE.
011900*
012000     CLOSE PFCBACCT.
012100 B199-SCAN-FOR-COLLISION-EX.
012200     EXIT.
012300*----------------------------------------------------------------
012400 D100-READ-PFCBACCT.
012500*----------------------------------------------------------------
012600     READ PFCBACCT.
012700     IF WK-C-SUCCESSFUL
012800        IF PFCBACCT-ACCT-ID > WK-C-HIGH-ACCT-ID
012900           MOVE PFCBACCT-ACCT-ID TO WK-C-HIGH-ACCT-ID
013000        END-IF
013100        IF PFCBACCT-SESSION-ID = WK-C-PROV-SESSION-ID
013200           SET WK-C-PROV-DUPLICATE TO TRUE
013300        END-IF
013400     ELSE
013500        IF WK-C-END-OF-FILE
013600           SET WK-C-EOF-REACHED TO TRUE
013700        ELSE
013800           DISPLAY "PFCVPROV - READ FILE ERROR - PFCBACCT"
013900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000           GO TO Y900-ABNORMAL-TERMINATION
014100        END-IF
014200     END-IF.
014300 D199-READ-PFCBACCT-EX.
014400     EXIT.
014500*----------------------------------------------------------------
014600 C100-WRITE-NEW-ACCOUNT.
014700*----------------------------------------------------------------
014800     OPEN EXTEND PFCBACCT.
014900     IF NOT WK-C-SUCCESSFUL
015000        DISPLAY "PFCVPROV - OPEN FILE ERROR - PFCBACCT"
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        GO TO Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400*
015500     ADD 1 TO WK-C-HIGH-ACCT-ID.
015600     INITIALIZE                WK-C-PFCBACCT-1.
015700     MOVE WK-C-HIGH-ACCT-ID     TO PFCBACCT-ACCT-ID.
015800     MOVE WK-C-PROV-SESSION-ID  TO PFCBACCT-SESSION-ID.
015900     MOVE ZERO                  TO PFCBACCT-HIGH-TRAN-ID
016000                                    PFCBACCT-HIGH-CATG-ID
016100                                    PFCBACCT-HIGH-CRUL-ID.
016200     SET PFCBACCT-ACTIVE        TO TRUE.
016300     ACCEPT WK-C-DATE-YMD       FROM DATE.
016400     MOVE WK-C-DATE-NUMERIC     TO PFCBACCT-CREATE-DTE.
016500     MOVE WK-C-DATE-NUMERIC     TO PFCBACCT-LAST-MAINT-DTE.
016600     MOVE "PFCVPROV"            TO PFCBACCT-LAST-MAINT-USR.
016700*
016800     WRITE WK-C-PFCBACCT-1.
016900     IF NOT WK-C-SUCCESSFUL
017000        DISPLAY "PFCVPROV - WRITE ERROR - PFCBACCT"
017100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200        GO TO Y900-ABNORMAL-TERMINATION
017300     END-IF.
017400*
017500     MOVE WK-C-HIGH-ACCT-ID     TO WK-C-PROV-ACCT-ID.
017600     CLOSE PFCBACCT.
017700 C199-WRITE-NEW-ACCOUNT-EX.
017800     EXIT.
017900*----------------------------------------------------------------
018000 Y900-ABNORMAL-TERMINATION.
018100*----------------------------------------------------------------
018200     MOVE "PFC0199"             TO WK-C-PROV-ERROR-CD.
018300     EXIT PROGRAM.
018400******************************************************************
018500************* END OF PROGRAM SOURCE - PFCVPROV *************
018600******************************************************************
