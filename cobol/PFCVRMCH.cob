000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVRMCH.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  SINGLE RULE / SINGLE TRANSACTION MATCH-PREDICATE.
001300*               A CATEGORY-RULE MATCHES A TRANSACTION WHEN EACH
001400*               OF THE THREE RULE FIELDS (TYPE, DESCRIPTION,
001500*               IBAN) IS EITHER BLANK (NO FILTER ON THAT FIELD -
001600*               ALWAYS PASSES) OR APPEARS AS A CASE-SENSITIVE
001700*               SUBSTRING SOMEWHERE INSIDE THE CORRESPONDING
001800*               TRANSACTION FIELD.  ALL THREE MUST HOLD.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PFC001 03/06/85 RBH  - INITIAL VERSION.
002400* PFC008 30/03/89 GKW  - REWORKED THE TRIM LOGIC TO USE REFERENCE
002500*                        MODIFICATION INSTEAD OF BUILDING A
002600*                        SEPARATE SHORT-FIELD WORK AREA PER TEST -
002700*                        ONE LESS MOVE PER CALL.
002800* PFC015 06/02/92 RBH  - CORRECTED - A BLANK RULE FIELD MUST
002900*                        ALWAYS MATCH.  WAS FAILING THE WHOLE
003000*                        RULE WHEN RULE-IBAN WAS LEFT BLANK ON
003100*                        THE CREATE-RULE SCREEN.
003200* PFC022 07/02/98 LTN  - Y2K REVIEW - NO DATE FIELDS HANDLED BY
003300*                        THIS ROUTINE, NO CHANGE REQUIRED.
003310* PFC031 22/07/04 DMS  - THE IBAN COMPARE WAS FOLDING BOTH SIDES
003320*                        TO UPPER CASE BEFORE THE SUBSTRING TEST
003330*                        AND THE OTHER TWO FIELDS WERE NOT -
003340*                        CHANGED ALL THREE TO CASE-SENSITIVE
003350*                        COMPARE PER THE ORIGINAL DESIGN NOTE.
003400*----------------------------------------------------------------
003500 EJECT
003600***************************************************************
003700 ENVIRONMENT DIVISION.
003800***************************************************************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
004400                          OFF STATUS IS PFC-UPSI0-OFF.
004500 EJECT
004600***************************************************************
004700 DATA DIVISION.
004800***************************************************************
004900*****************************
005000 WORKING-STORAGE SECTION.
005100*****************************
005200 01  FILLER              PIC X(24)  VALUE
005300     "** PROGRAM PFCVRMCH **".
005400*
005500 01  WK-C-COMMON.
005600     COPY PFCWSTD.
005700*
005800 01  WK-C-RMCH-WORK.
005900     05  WK-N-TYPE-LEN           PIC S9(04) COMP.
006000     05  WK-N-DESC-LEN           PIC S9(04) COMP.
006100     05  WK-N-IBAN-LEN           PIC S9(04) COMP.
006200     05  WK-N-OCCUR-COUNT        PIC S9(04) COMP.
006350     05  FILLER                  PIC X(02).
006300*
006400 01  WK-C-RMCH-TEST-SW.
006500     05  WK-C-TYPE-TEST-SW       PIC X(01)   VALUE "N".
006600         88  WK-C-TYPE-TEST-PASSES       VALUE "Y".
006700         88  WK-C-TYPE-TEST-FAILS        VALUE "N".
006800     05  WK-C-DESC-TEST-SW       PIC X(01)   VALUE "N".
006900         88  WK-C-DESC-TEST-PASSES       VALUE "Y".
007000         88  WK-C-DESC-TEST-FAILS        VALUE "N".
007100     05  WK-C-IBAN-TEST-SW       PIC X(01)   VALUE "N".
007200         88  WK-C-IBAN-TEST-PASSES       VALUE "Y".
007300         88  WK-C-IBAN-TEST-FAILS        VALUE "N".
007350     05  FILLER                  PIC X(02).
007400*
007500 EJECT
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900     COPY PFCLRMCH.
008000 EJECT
008100***************************************************
008200 PROCEDURE DIVISION USING WK-C-RMCH-RECORD.
008300***************************************************
008400 MAIN-MODULE.
008500     PERFORM A000-PROCESS-CALLED-ROUTINE
008600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008700     GOBACK.
008800 EJECT
008900*----------------------------------------------------------------
009000 A000-PROCESS-CALLED-ROUTINE.
009100*----------------------------------------------------------------
009200     SET WK-C-TYPE-TEST-FAILS  TO TRUE.
009300     SET WK-C-DESC-TEST-FAILS  TO TRUE.
009400     SET WK-C-IBAN-TEST-FAILS  TO TRUE.
009500*
009600     PERFORM B100-TEST-TYPE  THRU B199-TEST-TYPE-EX.
009700     PERFORM B200-TEST-DESC  THRU B299-TEST-DESC-EX.
009800     PERFORM B300-TEST-IBAN  THRU B399-TEST-IBAN-EX.
009900*
010000     IF WK-C-TYPE-TEST-PASSES
010100        AND WK-C-DESC-TEST-PASSES
010200        AND WK-C-IBAN-TEST-PASSES
010300           SET WK-C-RMCH-MATCHES  TO TRUE
010400     ELSE
010500           SET WK-C-RMCH-NO-MATCH TO TRUE
010600     END-IF.
010700 A099-PROCESS-CALLED-ROUTINE-EX.
010800     EXIT.
010900*----------------------------------------------------------------
011000 B100-TEST-TYPE.
011100*----------------------------------------------------------------
011200     IF WK-C-RMCH-RULE-TYPE = SPACES
011300        SET WK-C-TYPE-TEST-PASSES TO TRUE
011400     ELSE
011500        MOVE 10 TO WK-N-TYPE-LEN
011600        PERFORM C100-TRIM-TYPE THRU C199-TRIM-TYPE-EX
011700           UNTIL WK-N-TYPE-LEN = 0
011800              OR WK-C-RMCH-RULE-TYPE (WK-N-TYPE-LEN:1) NOT = SPACE
011900        MOVE 0 TO WK-N-OCCUR-COUNT
012000        INSPECT WK-C-RMCH-TRAN-TYPE TALLYING WK-N-OCCUR-COUNT
012100           FOR ALL WK-C-RMCH-RULE-TYPE (1:WK-N-TYPE-LEN)
012200        IF WK-N-OCCUR-COUNT > 0
012300           SET WK-C-TYPE-TEST-PASSES TO TRUE
012400        END-IF
012500     END-IF.
012600 B199-TEST-TYPE-EX.
012700     EXIT.
012800*----------------------------------------------------------------
012900 B200-TEST-DESC.
013000*----------------------------------------------------------------
013100     IF WK-C-RMCH-RULE-DESC = SPACES
013200        SET WK-C-DESC-TEST-PASSES TO TRUE
013300     ELSE
013400        MOVE 100 TO WK-N-DESC-LEN
013500        PERFORM C200-TRIM-DESC THRU C299-TRIM-DESC-EX
013600           UNTIL WK-N-DESC-LEN = 0
013700              OR WK-C-RMCH-RULE-DESC (WK-N-DESC-LEN:1) NOT = SPACE
013800        MOVE 0 TO WK-N-OCCUR-COUNT
013900        INSPECT WK-C-RMCH-TRAN-DESC TALLYING WK-N-OCCUR-COUNT
014000           FOR ALL WK-C-RMCH-RULE-DESC (1:WK-N-DESC-LEN)
014100        IF WK-N-OCCUR-COUNT > 0
014200           SET WK-C-DESC-TEST-PASSES TO TRUE
014300        END-IF
014400     END-IF.
014500 B299-TEST-DESC-EX.
014600     EXIT.
014700*----------------------------------------------------------------
014800 B300-TEST-IBAN.
014900*----------------------------------------------------------------
015000     IF WK-C-RMCH-RULE-IBAN = SPACES
015100        SET WK-C-IBAN-TEST-PASSES TO TRUE
015200     ELSE
015300        MOVE 34 TO WK-N-IBAN-LEN
015400        PERFORM C300-TRIM-IBAN THRU C399-TRIM-IBAN-EX
015500           UNTIL WK-N-IBAN-LEN = 0
015600              OR WK-C-RMCH-RULE-IBAN (WK-N-IBAN-LEN:1) NOT = SPACE
015700        MOVE 0 TO WK-N-OCCUR-COUNT
015800        INSPECT WK-C-RMCH-TRAN-IBAN TALLYING WK-N-OCCUR-COUNT
015900           FOR ALL WK-C-RMCH-RULE-IBAN (1:WK-N-IBAN-LEN)
016000        IF WK-N-OCCUR-COUNT > 0
016100           SET WK-C-IBAN-TEST-PASSES TO TRUE
016200        END-IF
016300     END-IF.
016400 B399-TEST-IBAN-EX.
016500     EXIT.
016550*----------------------------------------------------------------
016560 C100-TRIM-TYPE.
016570*----------------------------------------------------------------
016580     SUBTRACT 1 FROM WK-N-TYPE-LEN.
016590 C199-TRIM-TYPE-EX.
016600     EXIT.
016610*----------------------------------------------------------------
016620 C200-TRIM-DESC.
016630*----------------------------------------------------------------
016640     SUBTRACT 1 FROM WK-N-DESC-LEN.
016650 C299-TRIM-DESC-EX.
016660     EXIT.
016670*----------------------------------------------------------------
016680 C300-TRIM-IBAN.
016690*----------------------------------------------------------------
016700     SUBTRACT 1 FROM WK-N-IBAN-LEN.
016710 C399-TRIM-IBAN-EX.
016720     EXIT.
016600******************************************************************
016700************* END OF PROGRAM SOURCE - PFCVRMCH *************
016800******************************************************************
