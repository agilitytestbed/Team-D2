000100* PFCLUPDX.CPYBK                                            PFCLUPDX
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVUPDT - PARTIAL UPDATE (PUT) OF A TRANSACTION.
000400* A STRING FIELD "IS SUPPLIED" ONLY WHEN NON-SPACES; THE AMOUNT
000500* "IS SUPPLIED" ONLY WHEN NON-ZERO.  UNSUPPLIED FIELDS ARE LEFT
000600* UNTOUCHED - SEE PFCVUPDT PROCEDURE DIVISION.
000700*-----------------------------------------------------------------
000800* PFC001 03/06/85 RBH  - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-UPDX-RECORD.
001100     05  WK-C-UPDX-INPUT.
001200         10  WK-C-UPDX-ACCT-ID       PIC 9(09).
001300         10  WK-C-UPDX-TRAN-ID       PIC 9(18).
001400         10  WK-C-UPDX-TRAN-DATE     PIC X(24).
001500         10  WK-C-UPDX-TRAN-AMOUNT   PIC S9(09)V9(02).
001600         10  WK-C-UPDX-TRAN-DESC     PIC X(100).
001700         10  WK-C-UPDX-TRAN-IBAN     PIC X(34).
001800         10  WK-C-UPDX-TRAN-TYPE     PIC X(10).
001900         10  WK-C-UPDX-CATG-ID       PIC 9(18).
002000     05  WK-C-UPDX-OUTPUT.
002100         10  WK-C-UPDX-ERROR-CD      PIC X(07).
002200         10  WK-C-UPDX-FS            PIC X(02).
002300         10  FILLER                  PIC X(02).
