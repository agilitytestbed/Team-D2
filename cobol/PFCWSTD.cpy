000100***********************************************************PFCWSTD
000200* PFCWSTD.CPYBK                                             PFCWSTD
000300* STANDARD WORK AREAS - DATE STAMPING, COMPOSITE-KEY DISPLAY  PFCWSTD
000400* AND ERROR-CODE FORMATTING.  COPY THIS INTO WORKING-STORAGE  PFCWSTD
000500* OF EVERY PFCV CALLED ROUTINE, ALONGSIDE ASCMWS/FIL3090.     PFCWSTD
000600***********************************************************PFCWSTD
000700* HISTORY OF MODIFICATION:                                   PFCWSTD
000800*-----------------------------------------------------------PFCWSTD
000900* PFC001 03/06/85 RBH  - INITIAL VERSION.                     PFCWSTD
001000* PFC010 22/05/89 GKW  - ADD WK-C-KEY-AREA SO THE ABEND        PFCWSTD
001100*                        DISPLAYS ALL CARRY A CONSISTENT       PFCWSTD
001200*                        ACCT/ID PAIR INSTEAD OF EACH ROUTINE   PFCWSTD
001300*                        BUILDING ITS OWN.                      PFCWSTD
001400* PFC022 07/02/98 LTN  - Y2K REM - WK-C-DATE-CEN HARD-CODES     PFCWSTD
001500*                        CENTURY "20" - ACCEPTABLE UNTIL 2100,   PFCWSTD
001600*                        REVIEWED AND SIGNED OFF PER Y2K         PFCWSTD
001700*                        PROJECT PLAN ITEM 14.                   PFCWSTD
001800*-----------------------------------------------------------PFCWSTD
001900 01  WK-C-DATE-AREA.                                          PFCWSTD
002000     05  WK-C-DATE-CCYYMMDD.                                  PFCWSTD
002100         10  WK-C-DATE-CEN           PIC X(02) VALUE "20".    PFCWSTD
002200         10  WK-C-DATE-YMD           PIC X(06).               PFCWSTD
002300     05  WK-C-DATE-COMPONENTS REDEFINES WK-C-DATE-CCYYMMDD.   PFCWSTD
002400         10  WK-C-DATE-CCYY          PIC 9(04).               PFCWSTD
002500         10  WK-C-DATE-MM            PIC 9(02).               PFCWSTD
002600         10  WK-C-DATE-DD            PIC 9(02).               PFCWSTD
002700     05  WK-C-DATE-NUMERIC REDEFINES WK-C-DATE-CCYYMMDD        PFCWSTD
002800                     PIC 9(08).                                PFCWSTD
002900*                        NUMERIC VIEW USED WHEN MOVING THE      PFCWSTD
003000*                        STAMP INTO A xxxx-LAST-MAINT-DTE FIELD  PFCWSTD
003100 01  WK-C-KEY-AREA.                                            PFCWSTD
003200     05  WK-C-KEY-ACCT-ID            PIC 9(09).                PFCWSTD
003300     05  WK-C-KEY-ID                 PIC 9(18).                PFCWSTD
003400 01  WK-C-KEY-DISPLAY REDEFINES WK-C-KEY-AREA.                 PFCWSTD
003500     05  WK-C-KEY-DISPLAY-TEXT       PIC X(27).                PFCWSTD
003600*                        SAME 27 BYTES, TAKEN AS TEXT FOR THE   PFCWSTD
003700*                        Y900 ABNORMAL-TERMINATION DISPLAY LINE PFCWSTD
003800 01  WK-C-ERR-AREA.                                            PFCWSTD
003900     05  WK-C-ERR-CODE               PIC X(07).                PFCWSTD
004000 01  WK-C-ERR-PARTS REDEFINES WK-C-ERR-AREA.                   PFCWSTD
004100     05  WK-C-ERR-PREFIX             PIC X(03).                PFCWSTD
004200     05  WK-C-ERR-NUMBER             PIC X(04).                PFCWSTD
004300 01  WK-C-STD-COUNTERS.                                        PFCWSTD
004400     05  WK-N-CALL-COUNT             PIC S9(04) COMP VALUE 0.  PFCWSTD
004500     05  WK-N-ERROR-COUNT            PIC S9(04) COMP VALUE 0.  PFCWSTD
