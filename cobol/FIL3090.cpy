000100***********************************************************FIL3090
000200* FIL3090.CPYBK                                             FIL3090
000300* COMMON FILE / COUNTER WORK AREA                           FIL3090
000400* PLACED IN WORKING-STORAGE ALONGSIDE WK-C-COMMON (ASCMWS)  FIL3090
000500* IN EVERY PFCV CALLED ROUTINE THAT WALKS A CATEGORISATION  FIL3090
000600* FILE SEQUENTIALLY.                                        FIL3090
000700***********************************************************FIL3090
000800* HISTORY OF MODIFICATION:                                  FIL3090
000900*-----------------------------------------------------------FIL3090
001000* PFC001 03/06/85 RBH  - INITIAL VERSION.                    FIL3090
001100* PFC009 14/02/89 GKW  - ADD WK-N-ROWS-RETURNED FOR THE       FIL3090
001200*                        LIMIT/OFFSET PAGED LIST ROUTINES.    FIL3090
001300* PFC022 07/02/98 LTN  - Y2K REM - NO DATE FIELDS IN THIS     FIL3090
001400*                        COPYBOOK, REVIEWED, NO CHANGE.       FIL3090
001500*-----------------------------------------------------------FIL3090
001550 01  WK-C-FIL3090.                                            FIL3090
001600    05  WK-N-RECORD-COUNT           PIC S9(09)  COMP.         FIL3090
001700    05  WK-N-ROWS-SKIPPED           PIC S9(09)  COMP.         FIL3090
001800    05  WK-N-ROWS-RETURNED          PIC S9(09)  COMP.         FIL3090
001900    05  WK-N-SUBSCRIPT              PIC S9(04)  COMP.         FIL3090
002000    05  WK-N-SUBSCRIPT-2            PIC S9(04)  COMP.         FIL3090
002100    05  WK-C-END-OF-FILE-SW         PIC X(01)   VALUE "N".    FIL3090
002200        88  WK-C-EOF-REACHED                 VALUE "Y".       FIL3090
002300        88  WK-C-EOF-NOT-REACHED             VALUE "N".       FIL3090
002400    05  WK-C-FOUND-SW               PIC X(01)   VALUE "N".    FIL3090
002500        88  WK-C-ROW-FOUND                    VALUE "Y".      FIL3090
002600        88  WK-C-ROW-NOT-FOUND                 VALUE "N".     FIL3090
002700    05  FILLER                      PIC X(02).           FIL3090
