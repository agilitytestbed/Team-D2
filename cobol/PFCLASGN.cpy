000100* PFCLASGN.CPYBK                                            PFCLASGN
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVASGN - ASSIGN CATEGORY TO TRANSACTION.
000400* REMOVES ANY EXISTING LINK FOR THE TRANSACTION FIRST, THEN
000500* INSERTS THE NEW ONE - A TRANSACTION MAY HOLD AT MOST ONE LIVE
000600* LINK AT A TIME.
000700*-----------------------------------------------------------------
000800* PFC001 03/06/85 RBH  - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-ASGN-RECORD.
001100     05  WK-C-ASGN-INPUT.
001200         10  WK-C-ASGN-ACCT-ID       PIC 9(09).
001300         10  WK-C-ASGN-TRAN-ID       PIC 9(18).
001400         10  WK-C-ASGN-CATG-ID       PIC 9(18).
001500     05  WK-C-ASGN-OUTPUT.
001600         10  WK-C-ASGN-ERROR-CD      PIC X(07).
001700         10  WK-C-ASGN-FS            PIC X(02).
001800         10  FILLER                  PIC X(02).
