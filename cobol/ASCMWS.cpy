000100************************************************************ASCMWS
000200* ASCMWS.CPYBK                                               ASCMWS
000300* COMMON WORK STORAGE - FILE STATUS / CONDITION NAMES        ASCMWS
000400* USED BY EVERY PFCV CALLED ROUTINE IN THE CATEGORISATION    ASCMWS
000500* SUBSYSTEM.  COPY THIS UNDER A 01 WK-C-COMMON GROUP.        ASCMWS
000600************************************************************ASCMWS
000700* HISTORY OF MODIFICATION:                                   ASCMWS
000800*------------------------------------------------------------ASCMWS
000900* PFC001 03/06/85 RBH  - INITIAL VERSION - PULLED THE FILE-   ASCMWS
001000*                        STATUS CONDITION NAMES OUT OF THE    ASCMWS
001100*                        FIRST TWO PFCV ROUTINES SO THE REST  ASCMWS
001200*                        OF THE CATEGORISATION SUBSYSTEM      ASCMWS
001300*                        DOES NOT EACH CODE ITS OWN.          ASCMWS
001400* PFC014 19/11/91 RBH  - ADD WK-C-DUPLICATE-KEY FOR ACCOUNT   ASCMWS
001500*                        PROVISIONING (SESSION-ID COLLISION). ASCMWS
001600* PFC022 07/02/98 LTN  - Y2K REM - NO DATE FIELDS IN THIS     ASCMWS
001700*                        COPYBOOK, REVIEWED, NO CHANGE.       ASCMWS
001800*------------------------------------------------------------ASCMWS
001900    05  WK-C-FILE-STATUS            PIC X(02).                ASCMWS
002000        88  WK-C-SUCCESSFUL                  VALUE "00".      ASCMWS
002100        88  WK-C-DUPLICATE-KEY               VALUE "22".      ASCMWS
002200        88  WK-C-RECORD-NOT-FOUND            VALUE "23".      ASCMWS
002300        88  WK-C-END-OF-FILE                 VALUE "10".      ASCMWS
002400        88  WK-C-PERMANENT-ERROR             VALUE "30" "90"  ASCMWS
002500                                                    "91" "92". ASCMWS
002600    05  WK-C-WORK-STATUS            PIC X(02).                ASCMWS
002700* SECOND FILE-STATUS SLOT FOR ROUTINES THAT HAVE TWO FILES    ASCMWS
002800* OPEN AT ONCE (E.G. A LOOK-UP FILE PLUS THE FILE BEING       ASCMWS
002900* MAINTAINED).                                                ASCMWS
003000        88  WK-C-WORK-SUCCESSFUL             VALUE "00".      ASCMWS
003100        88  WK-C-WORK-NOT-FOUND              VALUE "23".      ASCMWS
003200        88  WK-C-WORK-END-OF-FILE            VALUE "10".      ASCMWS
003300    05  FILLER                      PIC X(02).           ASCMWS
