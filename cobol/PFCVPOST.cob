000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVPOST.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  POST A TRANSACTION TO AN ACCOUNT AND ASSIGN A
001300*               CATEGORY.  IF THE CALLER SUPPLIED A CATEGORY-ID
001400*               ON THE LINKAGE IT IS ASSIGNED DIRECTLY.  IF THE
001500*               CALLER LEFT CATEGORY-ID ZERO, THE AUTOMATIC RULE
001600*               MATCH (PFCVSELR) DECIDES - AND IF NO RULE
001700*               MATCHES, THE TRANSACTION IS POSTED WITH NO
001800*               CATEGORY LINK AT ALL.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PFC001 03/06/85 RBH  - INITIAL VERSION.
002400* PFC016 12/03/93 GKW  - ADD THE ACCOUNT-ON-FILE CHECK BEFORE
002500*                        MINTING A TRANSACTION-ID - A BAD ACCT-ID
002600*                        FROM THE FRONT END WAS SILENTLY BUMPING
002700*                        A COUNTER THAT WAS NEVER GOING TO BE
002800*                        READ AGAIN.
002900* PFC022 07/02/98 LTN  - Y2K REVIEW - WK-C-POST-TRAN-DATE IS
003000*                        CALLER-SUPPLIED ISO-8601 TEXT, STORED
003100*                        VERBATIM, NOT INTERPRETED HERE - NO
003200*                        CHANGE REQUIRED.
003210* PFC036 11/04/09 DMS  - WHEN THE AUTOMATIC RULE MATCH FOUND NO
003220*                        WINNER, THE TRANSACTION WAS POSTED
003230*                        CORRECTLY BUT WK-C-POST-CATG-ID CAME
003240*                        BACK UNCHANGED FROM WHATEVER THE CALLER
003250*                        PASSED IN INSTEAD OF ZERO - MOVE ZERO
003260*                        ADDED ON THE NO-MATCH PATH.
003300*----------------------------------------------------------------
003400 EJECT
003500***************************************************************
003600 ENVIRONMENT DIVISION.
003700***************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004200                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
004300                          OFF STATUS IS PFC-UPSI0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PFCBACCT ASSIGN TO DATABASE-PFCBACCT
004700            ORGANIZATION      IS SEQUENTIAL
004800            ACCESS MODE       IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT PFCBTRAN ASSIGN TO DATABASE-PFCBTRAN
005100            ORGANIZATION      IS SEQUENTIAL
005200            ACCESS MODE       IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400 EJECT
005500***************************************************************
005600 DATA DIVISION.
005700***************************************************************
005800 FILE SECTION.
005900***************
006000 FD  PFCBACCT
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-PFCBACCT.
006300 01  WK-C-PFCBACCT.
006400     COPY DDS-ALL-FORMATS OF PFCBACCT.
006500 01  WK-C-PFCBACCT-1.
006600     COPY PFCBACCT.
006700*
006800 FD  PFCBTRAN
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS WK-C-PFCBTRAN.
007100 01  WK-C-PFCBTRAN.
007200     COPY DDS-ALL-FORMATS OF PFCBTRAN.
007300 01  WK-C-PFCBTRAN-1.
007400     COPY PFCBTRAN.
007500 EJECT
007600*****************************
007700 WORKING-STORAGE SECTION.
007800*****************************
007900 01  FILLER              PIC X(24)  VALUE
008000     "** PROGRAM PFCVPOST **".
008100*
008200 01  WK-C-COMMON.
008300     COPY ASCMWS.
008400     COPY FIL3090.
008500     COPY PFCWSTD.
008600*
008700 01  WK-C-POST-FLAGS.
008800     05  WK-C-ACCT-FOUND-SW      PIC X(01)   VALUE "N".
008900         88  WK-C-ACCT-WAS-FOUND         VALUE "Y".
009000         88  WK-C-ACCT-NOT-FOUND         VALUE "N".
009150     05  FILLER                  PIC X(02).
009100*
009200 01  WK-C-MINT-LINK.
009300     05  WK-C-MINT-LK-ACCT-ID    PIC 9(09).
009400     05  WK-C-MINT-LK-SELECTOR   PIC 9(01).
009500     05  WK-C-MINT-LK-NEW-ID     PIC 9(18).
009600     05  WK-C-MINT-LK-ERROR-CD   PIC X(07).
009700     05  WK-C-MINT-LK-FS         PIC X(02).
009750     05  FILLER                  PIC X(02).
009800*
009900 01  WK-C-SELR-LINK.
010000     05  WK-C-SELR-LK-ACCT-ID    PIC 9(09).
010100     05  WK-C-SELR-LK-TRAN-TYPE  PIC X(10).
010200     05  WK-C-SELR-LK-TRAN-DESC  PIC X(100).
010300     05  WK-C-SELR-LK-TRAN-IBAN  PIC X(34).
010400     05  WK-C-SELR-LK-WINNER-CTG PIC 9(18).
010500     05  WK-C-SELR-LK-FOUND-IND  PIC X(01).
010600         88  WK-C-SELR-LK-RULE-FOUND     VALUE "Y".
010700         88  WK-C-SELR-LK-NO-RULE-FOUND  VALUE "N".
010800     05  WK-C-SELR-LK-FS         PIC X(02).
010850     05  FILLER                  PIC X(02).
010900*
011000 01  WK-C-ASGN-LINK.
011100     05  WK-C-ASGN-LK-ACCT-ID    PIC 9(09).
011200     05  WK-C-ASGN-LK-TRAN-ID    PIC 9(18).
011300     05  WK-C-ASGN-LK-CATG-ID    PIC 9(18).
011400     05  WK-C-ASGN-LK-ERROR-CD   PIC X(07).
011500     05  WK-C-ASGN-LK-FS         PIC X(02).
011550     05  FILLER                  PIC X(02).
011600*
011700 EJECT
011800*****************
011900 LINKAGE SECTION.
012000*****************
012100     COPY PFCLPOST.
012200 EJECT
012300***************************************************
012400 PROCEDURE DIVISION USING WK-C-POST-RECORD.
012500***************************************************
012600 MAIN-MODULE.
012700     PERFORM A000-PROCESS-CALLED-ROUTINE
012800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012900     GOBACK.
013000 EJECT
013100*----------------------------------------------------------------
013200 A000-PROCESS-CALLED-ROUTINE.
013300*----------------------------------------------------------------
013400     INITIALIZE                WK-C-POST-OUTPUT.
013500*
013600     PERFORM B100-VALIDATE-ACCOUNT
013700        THRU B199-VALIDATE-ACCOUNT-EX.
013800     IF WK-C-POST-ERROR-CD NOT = SPACES
013900        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014000     END-IF.
014100*
014200     PERFORM C100-MINT-TRAN-ID
014300        THRU C199-MINT-TRAN-ID-EX.
014400     IF WK-C-POST-ERROR-CD NOT = SPACES
014500        GO TO A099-PROCESS-CALLED-ROUTINE-EX
014600     END-IF.
014700*
014800     PERFORM C200-WRITE-TRANSACTION
014900        THRU C299-WRITE-TRANSACTION-EX.
015000     IF WK-C-POST-ERROR-CD NOT = SPACES
015100        GO TO A099-PROCESS-CALLED-ROUTINE-EX
015200     END-IF.
015300*
015400     IF WK-C-POST-CATG-ID = ZERO
015500        PERFORM D100-AUTO-CATEGORISE
015600           THRU D199-AUTO-CATEGORISE-EX
015700     ELSE
015800        PERFORM D200-ASSIGN-EXPLICIT-CATEGORY
015900           THRU D299-ASSIGN-EXPLICIT-CATEGORY-EX
016000     END-IF.
016100 A099-PROCESS-CALLED-ROUTINE-EX.
016200     EXIT.
016300*----------------------------------------------------------------
016400 B100-VALIDATE-ACCOUNT.
016500*----------------------------------------------------------------
016600     OPEN INPUT PFCBACCT.
016700     IF NOT WK-C-SUCCESSFUL
016800        DISPLAY "PFCVPOST - OPEN FILE ERROR - PFCBACCT"
016900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000        GO TO Y900-ABNORMAL-TERMINATION
017100     END-IF.
017200*
017300     SET WK-C-ACCT-NOT-FOUND    TO TRUE.
017400     SET WK-C-EOF-NOT-REACHED   TO TRUE.
017500     PERFORM E100-READ-PFCBACCT
017600        THRU E199-READ-PFCBACCT-EX
017700        UNTIL WK-C-EOF-REACHED OR WK-C-ACCT-WAS-FOUND.
017800     IF WK-C-ACCT-NOT-FOUND
017900        MOVE "PFC0101"          TO WK-C-POST-ERROR-CD
018000     END-IF.
018100*
018200     CLOSE PFCBACCT.
018300 B199-VALIDATE-ACCOUNT-EX.
018400     EXIT.
018500*----------------------------------------------------------------
018600 E100-READ-PFCBACCT.
018700*----------------------------------------------------------------
018800     READ PFCBACCT.
018900     IF WK-C-SUCCESSFUL
019000        IF PFCBACCT-ACCT-ID = WK-C-POST-ACCT-ID
019100           AND PFCBACCT-ACTIVE
019200              SET WK-C-ACCT-WAS-FOUND TO TRUE
019300        END-IF
019400     ELSE
019500        IF WK-C-END-OF-FILE
019600           SET WK-C-EOF-REACHED TO TRUE
019700        ELSE
019800           DISPLAY "PFCVPOST - READ FILE ERROR - PFCBACCT"
019900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000           GO TO Y900-ABNORMAL-TERMINATION
020100        END-IF
020200     END-IF.
020300 E199-READ-PFCBACCT-EX.
020400     EXIT.
020500*----------------------------------------------------------------
020600 C100-MINT-TRAN-ID.
020700*----------------------------------------------------------------
020800     MOVE WK-C-POST-ACCT-ID     TO WK-C-MINT-LK-ACCT-ID.
020900     MOVE 1                     TO WK-C-MINT-LK-SELECTOR.
021000     MOVE SPACES                TO WK-C-MINT-LK-ERROR-CD.
021100*
021200     CALL "PFCVMINT" USING WK-C-MINT-LINK.
021300*
021400     IF WK-C-MINT-LK-ERROR-CD NOT = SPACES
021500        MOVE WK-C-MINT-LK-ERROR-CD  TO WK-C-POST-ERROR-CD
021600     ELSE
021700        MOVE WK-C-MINT-LK-NEW-ID    TO WK-C-POST-TRAN-ID
021800     END-IF.
021900 C199-MINT-TRAN-ID-EX.
022000     EXIT.
022100*----------------------------------------------------------------
022200 C200-WRITE-TRANSACTION.
022300*----------------------------------------------------------------
022400     OPEN EXTEND PFCBTRAN.
022500     IF NOT WK-C-SUCCESSFUL
022600        DISPLAY "PFCVPOST - OPEN FILE ERROR - PFCBTRAN"
022700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800        GO TO Y900-ABNORMAL-TERMINATION
022900     END-IF.
023000*
023100     INITIALIZE                WK-C-PFCBTRAN-1.
023200     MOVE WK-C-POST-ACCT-ID     TO PFCTRAN-ACCT-ID.
023300     MOVE WK-C-POST-TRAN-ID     TO PFCTRAN-TRAN-ID.
023400     MOVE WK-C-POST-TRAN-DATE   TO PFCTRAN-DATE.
023500     MOVE WK-C-POST-TRAN-AMOUNT TO PFCTRAN-AMOUNT.
023600     MOVE WK-C-POST-TRAN-DESC   TO PFCTRAN-DESCRIPTION.
023700     MOVE WK-C-POST-TRAN-IBAN   TO PFCTRAN-EXTERNAL-IBAN.
023800     MOVE WK-C-POST-TRAN-TYPE   TO PFCTRAN-TYPE.
023900     SET PFCTRAN-ACTIVE         TO TRUE.
024000     ACCEPT WK-C-DATE-YMD       FROM DATE.
024100     MOVE WK-C-DATE-NUMERIC     TO PFCTRAN-CREATE-DTE.
024200     MOVE WK-C-DATE-NUMERIC     TO PFCTRAN-LAST-MAINT-DTE.
024300     MOVE "PFCVPOST"            TO PFCTRAN-LAST-MAINT-USR.
024400*
024500     WRITE WK-C-PFCBTRAN-1.
024600     IF NOT WK-C-SUCCESSFUL
024700        DISPLAY "PFCVPOST - WRITE ERROR - PFCBTRAN"
024800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900        GO TO Y900-ABNORMAL-TERMINATION
025000     END-IF.
025100*
025200     CLOSE PFCBTRAN.
025300 C299-WRITE-TRANSACTION-EX.
025400     EXIT.
025500*----------------------------------------------------------------
025600 D100-AUTO-CATEGORISE.
025700*----------------------------------------------------------------
025800     MOVE WK-C-POST-ACCT-ID     TO WK-C-SELR-LK-ACCT-ID.
025900     MOVE WK-C-POST-TRAN-TYPE   TO WK-C-SELR-LK-TRAN-TYPE.
026000     MOVE WK-C-POST-TRAN-DESC   TO WK-C-SELR-LK-TRAN-DESC.
026100     MOVE WK-C-POST-TRAN-IBAN   TO WK-C-SELR-LK-TRAN-IBAN.
026200     SET WK-C-SELR-LK-NO-RULE-FOUND TO TRUE.
026300*
026400     CALL "PFCVSELR" USING WK-C-SELR-LINK.
026500*
026600     IF WK-C-SELR-LK-RULE-FOUND
026700        MOVE WK-C-SELR-LK-WINNER-CTG TO WK-C-POST-ASSIGNED-CATG
026800        MOVE WK-C-POST-ACCT-ID       TO WK-C-ASGN-LK-ACCT-ID
026900        MOVE WK-C-POST-TRAN-ID       TO WK-C-ASGN-LK-TRAN-ID
027000        MOVE WK-C-SELR-LK-WINNER-CTG TO WK-C-ASGN-LK-CATG-ID
027100        MOVE SPACES                  TO WK-C-ASGN-LK-ERROR-CD
027200        CALL "PFCVASGN" USING WK-C-ASGN-LINK
027300        IF WK-C-ASGN-LK-ERROR-CD NOT = SPACES
027400           MOVE WK-C-ASGN-LK-ERROR-CD TO WK-C-POST-ERROR-CD
027500        END-IF
027600     END-IF.
027700 D199-AUTO-CATEGORISE-EX.
027800     EXIT.
027900*----------------------------------------------------------------
028000 D200-ASSIGN-EXPLICIT-CATEGORY.
028100*----------------------------------------------------------------
028200     MOVE WK-C-POST-ACCT-ID     TO WK-C-ASGN-LK-ACCT-ID.
028300     MOVE WK-C-POST-TRAN-ID     TO WK-C-ASGN-LK-TRAN-ID.
028400     MOVE WK-C-POST-CATG-ID     TO WK-C-ASGN-LK-CATG-ID.
028500     MOVE SPACES                TO WK-C-ASGN-LK-ERROR-CD.
028600*
028700     CALL "PFCVASGN" USING WK-C-ASGN-LINK.
028800*
028900     IF WK-C-ASGN-LK-ERROR-CD NOT = SPACES
029000        MOVE WK-C-ASGN-LK-ERROR-CD TO WK-C-POST-ERROR-CD
029100     ELSE
029200        MOVE WK-C-POST-CATG-ID     TO WK-C-POST-ASSIGNED-CATG
029300     END-IF.
029400 D299-ASSIGN-EXPLICIT-CATEGORY-EX.
029500     EXIT.
029600*----------------------------------------------------------------
029700 Y900-ABNORMAL-TERMINATION.
029800*----------------------------------------------------------------
029900     MOVE "PFC0199"             TO WK-C-POST-ERROR-CD.
030000     EXIT PROGRAM.
030100******************************************************************
030200************* END OF PROGRAM SOURCE - PFCVPOST *************
030300******************************************************************
