000100* PFCLSELR.CPYBK                                            PFCLSELR
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVSELR - AUTOMATIC RULE-MATCH SELECTION.
000400* READS EVERY CATEGORY-RULE ROW FOR THE ACCOUNT, SORTS ASCENDING
000500* BY RULE-CATEGORY-ID, SCANS FROM THE END TOWARD THE FRONT AND
000600* STOPS AT THE FIRST MATCH - SEE PFCVSELR PROCEDURE DIVISION.
000700*-----------------------------------------------------------------
000800* PFC001 03/06/85 RBH  - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-SELR-RECORD.
001100     05  WK-C-SELR-INPUT.
001200         10  WK-C-SELR-ACCT-ID       PIC 9(09).
001300         10  WK-C-SELR-TRAN-TYPE     PIC X(10).
001400         10  WK-C-SELR-TRAN-DESC     PIC X(100).
001500         10  WK-C-SELR-TRAN-IBAN     PIC X(34).
001600     05  WK-C-SELR-OUTPUT.
001700         10  WK-C-SELR-WINNER-CATG-ID PIC 9(18).
001800         10  WK-C-SELR-FOUND-IND     PIC X(01).
001900             88  WK-C-SELR-RULE-FOUND        VALUE "Y".
002000             88  WK-C-SELR-NO-RULE-FOUND     VALUE "N".
002100         10  WK-C-SELR-FS            PIC X(02).
002200         10  FILLER                  PIC X(02).
