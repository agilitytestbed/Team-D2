000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVLCAT.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  PAGED, READ-ONLY LISTING OF AN ACCOUNT'S LIVE
001300*               CATEGORIES, IN PFCBCATG TABLE ORDER.  CALLER
001400*               SUPPLIES WK-C-LCAT-LIMIT/WK-C-LCAT-OFFSET AND
001500*               PAGES BY RAISING THE OFFSET ON THE NEXT CALL.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* PFC001 03/06/85 RBH  - INITIAL VERSION.
002100* PFC022 07/02/98 LTN  - Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002200*                        ROUTINE, NO CHANGE REQUIRED.
002210* PFC050 11/03/03 GKW  - WK-C-LCAT-OFFSET WAS COMPARED AGAINST
002220*                        THE PHYSICAL ROW COUNT INSTEAD OF THE
002230*                        LIVE-ROW COUNT - AN ACCOUNT WITH MANY
002240*                        DELETED CATEGORIES COULD RUN OUT OF
002250*                        PAGES BEFORE ALL LIVE ROWS WERE SEEN.
002260* PFC051 20/08/07 DMS  - RAISED WK-C-LCAT-LIMIT CEILING FROM 25
002270*                        TO 50 TO MATCH THE PAGE SIZE PFC016 GAVE
002280*                        THE TRANSACTION LISTING.
002290* PFC052 04/12/13 KPT  - REVIEWED FOR THE COMMERCIAL-ACCOUNT
002291*                        PILOT - CATEGORY COUNTS PER ACCOUNT
002292*                        WELL WITHIN THE RAISED LIMIT, NO CHANGE.
002300*----------------------------------------------------------------
002400 EJECT
002500***************************************************************
002600 ENVIRONMENT DIVISION.
002700***************************************************************
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-AS400.
003000 OBJECT-COMPUTER.  IBM-AS400.
003100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003200                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
003300                          OFF STATUS IS PFC-UPSI0-OFF.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PFCBCATG ASSIGN TO DATABASE-PFCBCATG
003700            ORGANIZATION      IS SEQUENTIAL
003800            ACCESS MODE       IS SEQUENTIAL
003900            FILE STATUS       IS WK-C-FILE-STATUS.
004000 EJECT
004100***************************************************************
004200 DATA DIVISION.
004300***************************************************************
004400 FILE SECTION.
004500***************
004600 FD  PFCBCATG
004700     LABEL RECORDS ARE OMITTED
004800     DATA RECORD IS WK-C-PFCBCATG.
004900 01  WK-C-PFCBCATG.
005000     COPY DDS-ALL-FORMATS OF PFCBCATG.
005100 01  WK-C-PFCBCATG-1.
005200     COPY PFCBCATG.
005300 EJECT
005400*****************************
005500 WORKING-STORAGE SECTION.
005600*****************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM PFCVLCAT **".
005900*
006000 01  WK-C-COMMON.
006100     COPY ASCMWS.
006200     COPY FIL3090.
006300     COPY PFCWSTD.
006400*
006500 01  WK-C-LCAT-FLAGS.
006600     05  WK-C-QUALIFY-CNT        PIC S9(05) COMP VALUE 0.
006650     05  FILLER                  PIC X(02).
006700*                        HOW MANY ROWS HAVE PASSED THE OFFSET
006800*                        POINT SO FAR THIS CALL, REGARDLESS OF
006900*                        WHETHER THEY WERE ACTUALLY RETURNED
007000*
007100 EJECT
007200*****************
007300 LINKAGE SECTION.
007400*****************
007500     COPY PFCLLCAT.
007600 EJECT
007700***************************************************
007800 PROCEDURE DIVISION USING WK-C-LCAT-RECORD.
007900***************************************************
008000 MAIN-MODULE.
008100     PERFORM A000-PROCESS-CALLED-ROUTINE
008200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008300     GOBACK.
008400 EJECT
008500*----------------------------------------------------------------
008600 A000-PROCESS-CALLED-ROUTINE.
008700*----------------------------------------------------------------
008800     INITIALIZE                WK-C-LCAT-OUTPUT.
008900     MOVE ZERO                 TO WK-C-QUALIFY-CNT.
009000     SET WK-C-LCAT-NDX         TO 1.
009100*
009200     OPEN INPUT PFCBCATG.
009300     IF NOT WK-C-SUCCESSFUL
009400        DISPLAY "PFCVLCAT - OPEN FILE ERROR - PFCBCATG"
009500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009600        GO TO Y900-ABNORMAL-TERMINATION
009700     END-IF.
009800*
009900     SET WK-C-EOF-NOT-REACHED  TO TRUE.
010000     PERFORM B100-READ-PFCBCATG
010100        THRU B199-READ-PFCBCATG-EX
010200        UNTIL WK-C-EOF-REACHED
010300           OR WK-C-LCAT-ROWS-RETURNED = WK-C-LCAT-LIMIT.
010400*
010500     CLOSE PFCBCATG.
010600 A099-PROCESS-CALLED-ROUTINE-EX.
010700     EXIT.
010800*----------------------------------------------------------------
010900 B100-READ-PFCBCATG.
011000*----------------------------------------------------------------
011100     READ PFCBCATG.
011200     IF WK-C-SUCCESSFUL
011300        IF PFCCATG-ACCT-ID = WK-C-LCAT-ACCT-ID
011400           AND PFCCATG-ACTIVE
011500              PERFORM C100-TEST-AND-RETURN-ROW
011600                 THRU C199-TEST-AND-RETURN-ROW-EX
011700        END-IF
011800     ELSE
011900        IF WK-C-END-OF-FILE
012000           SET WK-C-EOF-REACHED TO TRUE
012100        ELSE
012200           DISPLAY "PFCVLCAT - READ FILE ERROR - PFCBCATG"
012300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400           GO TO Y900-ABNORMAL-TERMINATION
012500        END-IF
012600     END-IF.
012700 B199-READ-PFCBCATG-EX.
012800     EXIT.
012900*----------------------------------------------------------------
013000 C100-TEST-AND-RETURN-ROW.
013100*----------------------------------------------------------------
013200     IF WK-C-QUALIFY-CNT < WK-C-LCAT-OFFSET
013300        ADD 1 TO WK-C-QUALIFY-CNT
013400     ELSE
013500        MOVE PFCCATG-CATG-ID   TO WK-C-LCAT-R-CATG-ID
013600                                    (WK-C-LCAT-NDX)
013700        MOVE PFCCATG-NAME      TO WK-C-LCAT-R-CATG-NAME
013800                                    (WK-C-LCAT-NDX)
013900        SET WK-C-LCAT-NDX      UP BY 1
014000        ADD 1 TO WK-C-LCAT-ROWS-RETURNED
014100     END-IF.
014200 C199-TEST-AND-RETURN-ROW-EX.
014300     EXIT.
014400*----------------------------------------------------------------
014500 Y900-ABNORMAL-TERMINATION.
014600*----------------------------------------------------------------
014700     MOVE "PFC0199"             TO WK-C-LCAT-ERROR-CD.
014800     EXIT PROGRAM.
014900******************************************************************
015000************* END OF PROGRAM SOURCE - PFCVLCAT *************
015100******************************************************************
