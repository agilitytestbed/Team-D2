000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVDELR.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  DELETE A CATEGORY RULE.  MARKS THE PFCBCRUL ROW
001300*               DELETED.  DELIBERATELY NO CASCADE - CATEGORY
001400*               LINKS THE RULE ALREADY CREATED VIA PFCVCRUL'S
001500*               HISTORY SWEEP OR VIA PFCVPOST'S AUTO-CATEGORISE
001600*               ARE LEFT STANDING.  A DELETED RULE SIMPLY STOPS
001700*               BEING OFFERED BY PFCVSELR ON FUTURE POSTINGS.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PFC001 03/06/85 RBH  - INITIAL VERSION.
002300* PFC022 07/02/98 LTN  - Y2K REVIEW - CCYYMMDD STAMPS ONLY,
002400*                        REVIEWED, NO CHANGE REQUIRED.
002410* PFC044 09/06/04 GKW  - ADD THE RULE-NOT-FOUND (PFC0104) RETURN
002420*                        - A BAD OR ALREADY-DELETED CATEGORY-
002430*                        RULE-ID WAS COMING BACK "SUCCESSFUL"
002440*                        WITH NO ROW ACTUALLY TOUCHED.
002450* PFC045 17/11/08 DMS  - LAST-MAINT-USR STAMP WAS BEING SET TO
002460*                        SPACES INSTEAD OF THE CALLING PROGRAM
002470*                        NAME ON THE DELETE REWRITE - COPIED THE
002480*                        SAME FIX ALREADY MADE IN PFCVDELT.
002490* PFC046 05/02/14 KPT  - REVIEWED - NO CASCADE TO PFCBTLNK IS
002491*                        STILL CORRECT PER THE ORIGINAL DESIGN
002492*                        NOTE, CONFIRMED WITH THE CATEGORISATION
002493*                        SUBSYSTEM OWNER.
002500*----------------------------------------------------------------
002600 EJECT
002700***************************************************************
002800 ENVIRONMENT DIVISION.
002900***************************************************************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003400                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
003500                          OFF STATUS IS PFC-UPSI0-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PFCBCRUL ASSIGN TO DATABASE-PFCBCRUL
003900            ORGANIZATION      IS SEQUENTIAL
004000            ACCESS MODE       IS SEQUENTIAL
004100            FILE STATUS       IS WK-C-FILE-STATUS.
004200 EJECT
004300***************************************************************
004400 DATA DIVISION.
004500***************************************************************
004600 FILE SECTION.
004700***************
004800 FD  PFCBCRUL
004900     LABEL RECORDS ARE OMITTED
005000     DATA RECORD IS WK-C-PFCBCRUL.
005100 01  WK-C-PFCBCRUL.
005200     COPY DDS-ALL-FORMATS OF PFCBCRUL.
005300 01  WK-C-PFCBCRUL-1.
005400     COPY PFCBCRUL.
005500 EJECT
005600*****************************
005700 WORKING-STORAGE SECTION.
005800*****************************
005900 01  FILLER              PIC X(24)  VALUE
006000     "** PROGRAM PFCVDELR **".
006100*
006200 01  WK-C-COMMON.
006300     COPY ASCMWS.
006400     COPY FIL3090.
006500     COPY PFCWSTD.
006600*
006700 01  WK-C-DELR-FLAGS.
006800     05  WK-C-CRUL-FOUND-SW      PIC X(01)   VALUE "N".
006900         88  WK-C-CRUL-WAS-FOUND         VALUE "Y".
007000         88  WK-C-CRUL-NOT-FOUND         VALUE "N".
007050     05  FILLER                  PIC X(02).
007100*
007200 EJECT
007300*****************
007400 LINKAGE SECTION.
007500*****************
007600     COPY PFCLDELR.
007700 EJECT
007800***************************************************
007900 PROCEDURE DIVISION USING WK-C-DELR-RECORD.
008000***************************************************
008100 MAIN-MODULE.
008200     PERFORM A000-PROCESS-CALLED-ROUTINE
008300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008400     GOBACK.
008500 EJECT
008600*----------------------------------------------------------------
008700 A000-PROCESS-CALLED-ROUTINE.
008800*----------------------------------------------------------------
008900     INITIALIZE                WK-C-DELR-OUTPUT.
009000*
009100     OPEN I-O PFCBCRUL.
009200     IF NOT WK-C-SUCCESSFUL
009300        DISPLAY "PFCVDELR - OPEN FILE ERROR - PFCBCRUL"
009400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009500        GO TO Y900-ABNORMAL-TERMINATION
009600     END-IF.
009700*
009800     SET WK-C-CRUL-NOT-FOUND    TO TRUE.
009900     SET WK-C-EOF-NOT-REACHED   TO TRUE.
010000     PERFORM B100-READ-PFCBCRUL
010100        THRU B199-READ-PFCBCRUL-EX
010200        UNTIL WK-C-EOF-REACHED OR WK-C-CRUL-WAS-FOUND.
010300*
010400     IF WK-C-CRUL-NOT-FOUND
010500        MOVE "PFC0104"          TO WK-C-DELR-ERROR-CD
010600     ELSE
010700        SET PFCCRUL-DELETED     TO TRUE
010800        ACCEPT WK-C-DATE-YMD    FROM DATE
010900        MOVE WK-C-DATE-NUMERIC  TO PFCCRUL-LAST-MAINT-DTE
011000        MOVE "PFCVDELR"         TO PFCCRUL-LAST-MAINT-USR
011100        REWRITE WK-C-PFCBCRUL-1
011200        IF NOT WK-C-SUCCESSFUL
011300           DISPLAY "PFCVDELR - REWRITE ERROR - PFCBCRUL"
011400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500           GO TO Y900-ABNORMAL-TERMINATION
011600        END-IF
011700     END-IF.
011800*
011900     CLOSE PFCBCRUL.
012000 A099-PROCESS-CALLED-ROUTINE-EX.
012100     EXIT.
012200*----------------------------------------------------------------
012300 B100-READ-PFCBCRUL.
012400*----------------------------------------------------------------
012500     READ PFCBCRUL.
012600     IF WK-C-SUCCESSFUL
012700        IF PFCCRUL-ACCT-ID = WK-C-DELR-ACCT-ID
012800           AND PFCCRUL-CRUL-ID = WK-C-DELR-CRUL-ID
012900           AND PFCCRUL-ACTIVE
013000              SET WK-C-CRUL-WAS-FOUND TO TRUE
013100        END-IF
013200     ELSE
013300        IF WK-C-END-OF-FILE
013400           SET WK-C-EOF-REACHED TO TRUE
013500        ELSE
013600           DISPLAY "PFCVDELR - READ FILE ERROR - PFCBCRUL"
013700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013800           GO TO Y900-ABNORMAL-TERMINATION
013900        END-IF
014000     END-IF.
014100 B199-READ-PFCBCRUL-EX.
014200     EXIT.
014300*----------------------------------------------------------------
014400 Y900-ABNORMAL-TERMINATION.
014500*----------------------------------------------------------------
014600     MOVE "PFC0199"             TO WK-C-DELR-ERROR-CD.
014700     EXIT PROGRAM.
014800******************************************************************
014900************* END OF PROGRAM SOURCE - PFCVDELR *************
015000******************************************************************
