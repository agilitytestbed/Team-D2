000100* PFCLPROV.CPYBK                                            PFCLPROV
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVPROV - ACCOUNT PROVISIONING.
000400* COBOL HAS NO RANDOM-UUID PRIMITIVE, SO THE CANDIDATE SESSION
000500* HANDLE IS SUPPLIED BY THE CALLER ON WK-C-PROV-SESSION-ID; THIS
000600* ROUTINE'S JOB IS ONLY TO CHECK IT IS UNIQUE AND, IF SO, CREATE
000700* THE ACCOUNT.  IF THE HANDLE ALREADY EXISTS,
000800* WK-C-PROV-DUP-IND COMES BACK "Y" AND NO ROW IS WRITTEN - THE
000900* CALLER GENERATES A FRESH HANDLE AND CALLS AGAIN.
001000*-----------------------------------------------------------------
001100* PFC001 03/06/85 RBH  - INITIAL VERSION.
001200*-----------------------------------------------------------------
001300 01  WK-C-PROV-RECORD.
001400     05  WK-C-PROV-INPUT.
001500         10  WK-C-PROV-SESSION-ID    PIC X(36).
001600     05  WK-C-PROV-OUTPUT.
001700         10  WK-C-PROV-ACCT-ID       PIC 9(09).
001800         10  WK-C-PROV-DUP-IND       PIC X(01).
001900             88  WK-C-PROV-DUPLICATE         VALUE "Y".
002000             88  WK-C-PROV-NOT-DUPLICATE     VALUE "N".
002100         10  WK-C-PROV-ERROR-CD      PIC X(07).
002200         10  WK-C-PROV-FS            PIC X(02).
002300         10  FILLER                  PIC X(02).
