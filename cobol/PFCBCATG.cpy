000100* PFCBCATG.CPYBK                                            PFCBCATG
000200*****************************************************************
000300* RECORD LAYOUT FOR FILE PFCBCATG - USER-DEFINED CATEGORY       *
000400*****************************************************************
000500* HISTORY OF MODIFICATION:                                      *
000600*-----------------------------------------------------------------
000700* PFC001 03/06/85 RBH  - INITIAL VERSION.                        *
000800* PFC014 19/11/91 RBH  - ADD PFCCATG-DEL-IND FOR SOFT DELETE.    *
000900* PFC022 07/02/98 LTN  - Y2K REM - CCYYMMDD STAMPS ONLY,         *
001000*                        REVIEWED, NO CHANGE REQUIRED.           *
001100*-----------------------------------------------------------------
001200     05  PFCBCATG-RECORD             PIC X(120).
001300*
001400* I-O FORMAT: PFCBCATGR  FROM FILE PFCBCATG  OF LIBRARY PFCBLIB
001500*
001600     05  PFCBCATGR REDEFINES PFCBCATG-RECORD.
001700         10  PFCCATG-ACCT-ID         PIC 9(09).
001800*                        OWNING ACCOUNT
001900         10  PFCCATG-CATG-ID         PIC 9(18).
002000*                        SEQUENCE NO, UNIQUE PER ACCOUNT
002100         10  PFCCATG-NAME            PIC X(50).
002200*                        USER-FACING CATEGORY NAME, ALSO THE
002300*                        FILTER KEY FOR "TRANSACTIONS BY CATEGORY"
002400         10  PFCCATG-DEL-IND         PIC X(01).
002500             88  PFCCATG-ACTIVE                VALUE "N".
002600             88  PFCCATG-DELETED               VALUE "Y".
002700         10  PFCCATG-CREATE-DTE      PIC 9(08).
002800         10  PFCCATG-LAST-MAINT-DTE  PIC 9(08).
002900         10  PFCCATG-LAST-MAINT-USR  PIC X(08).
003000         10  FILLER                  PIC X(18).
