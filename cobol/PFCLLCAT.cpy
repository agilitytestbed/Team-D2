000100* PFCLLCAT.CPYBK                                            PFCLLCAT
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVLCAT - PAGED CATEGORY LISTING, READ-ONLY,
000400* TABLE ORDER.
000500*-----------------------------------------------------------------
000600* PFC001 03/06/85 RBH  - INITIAL VERSION.
000700*-----------------------------------------------------------------
000800 01  WK-C-LCAT-RECORD.
000900     05  WK-C-LCAT-INPUT.
001000         10  WK-C-LCAT-ACCT-ID       PIC 9(09).
001100         10  WK-C-LCAT-LIMIT         PIC 9(04).
001200         10  WK-C-LCAT-OFFSET        PIC 9(04).
001300     05  WK-C-LCAT-OUTPUT.
001400         10  WK-C-LCAT-ROWS-RETURNED PIC 9(04).
001500         10  WK-C-LCAT-ERROR-CD      PIC X(07).
001600         10  WK-C-LCAT-FS            PIC X(02).
001700         10  WK-C-LCAT-ROW OCCURS 50 TIMES
001800                     INDEXED BY WK-C-LCAT-NDX.
001900             15  WK-C-LCAT-R-CATG-ID   PIC 9(18).
002000             15  WK-C-LCAT-R-CATG-NAME PIC X(50).
002100     05  FILLER                      PIC X(02).
