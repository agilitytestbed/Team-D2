000100* PFCLCRUL.CPYBK                                            PFCLCRUL
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVCRUL - CREATE CATEGORY-RULE, WITH OPTIONAL
000400* APPLY-ON-HISTORY SWEEP OF EVERY TRANSACTION ON FILE FOR THE
000500* ACCOUNT.  WK-C-CRUL-ROWS-SWEPT COMES BACK AS THE COUNT OF
000600* TRANSACTIONS THAT MATCHED AND WERE RE-CATEGORISED (ZERO WHEN
000700* WK-C-CRUL-APPLY-HIST-IND = "N").
000800*-----------------------------------------------------------------
000900* PFC001 03/06/85 RBH  - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100 01  WK-C-CRUL-RECORD.
001200     05  WK-C-CRUL-INPUT.
001300         10  WK-C-CRUL-ACCT-ID       PIC 9(09).
001400         10  WK-C-CRUL-RULE-DESC     PIC X(100).
001500         10  WK-C-CRUL-RULE-IBAN     PIC X(34).
001600         10  WK-C-CRUL-RULE-TYPE     PIC X(10).
001700         10  WK-C-CRUL-RULE-CATG-ID  PIC 9(18).
001800         10  WK-C-CRUL-APPLY-HIST-IND PIC X(01).
001900     05  WK-C-CRUL-OUTPUT.
002000         10  WK-C-CRUL-CRUL-ID       PIC 9(18).
002100         10  WK-C-CRUL-ROWS-SWEPT    PIC 9(09).
002200         10  WK-C-CRUL-ERROR-CD      PIC X(07).
002300         10  WK-C-CRUL-FS            PIC X(02).
002400         10  FILLER                  PIC X(02).
