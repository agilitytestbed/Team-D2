000100* PFCLDELC.CPYBK                                            PFCLDELC
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVDELC - DELETE CATEGORY (AND EVERY LINK THAT
000400* REFERENCES IT).
000500*-----------------------------------------------------------------
000600* PFC001 03/06/85 RBH  - INITIAL VERSION.
000700*-----------------------------------------------------------------
000800 01  WK-C-DELC-RECORD.
000900     05  WK-C-DELC-INPUT.
001000         10  WK-C-DELC-ACCT-ID       PIC 9(09).
001100         10  WK-C-DELC-CATG-ID       PIC 9(18).
001200     05  WK-C-DELC-OUTPUT.
001300         10  WK-C-DELC-ERROR-CD      PIC X(07).
001400         10  WK-C-DELC-FS            PIC X(02).
001500         10  FILLER                  PIC X(02).
