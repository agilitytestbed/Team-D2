000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVASGN.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  ASSIGN A CATEGORY TO A TRANSACTION.  VALIDATES
001300*               THE TRANSACTION AND THE CATEGORY BOTH EXIST AND
001400*               ARE NOT DELETED, THEN MARKS ANY EXISTING LIVE
001500*               LINK FOR THE TRANSACTION AS DELETED AND APPENDS
001600*               A FRESH ONE - A TRANSACTION CARRIES AT MOST ONE
001700*               LIVE CATEGORY LINK AT A TIME.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* PFC001 03/06/85 RBH  - INITIAL VERSION.
002300* PFC013 05/03/91 GKW  - ADD CATEGORY VALIDATION - WAS TAKING THE
002400*                        CALLER'S CATEGORY-ID ON FAITH AND
002500*                        LINKING TO CATEGORIES THAT HAD ALREADY
002600*                        BEEN DELETED.
002700* PFC022 07/02/98 LTN  - Y2K REVIEW - NO DATE-TEXT FIELDS
002800*                        INTERPRETED BY THIS ROUTINE, ONLY
002900*                        CCYYMMDD STAMPS SET ON INSERT/REWRITE,
003000*                        NO CHANGE REQUIRED.
003010* PFC033 17/05/05 DMS  - THE "MARK OLD LINK DELETED" REWRITE WAS
003020*                        BEING SKIPPED WHEN THE TRANSACTION HAD
003030*                        NO EXISTING LINK - HARMLESS, BUT LOGGED
003040*                        A SPURIOUS FILE-STATUS 23 EVERY TIME.
003050*                        NOW TESTED FOR BEFORE THE REWRITE IS
003060*                        ATTEMPTED.
003100*----------------------------------------------------------------
003200 EJECT
003300***************************************************************
003400 ENVIRONMENT DIVISION.
003500***************************************************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004000                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
004100                          OFF STATUS IS PFC-UPSI0-OFF.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PFCBTRAN ASSIGN TO DATABASE-PFCBTRAN
004500            ORGANIZATION      IS SEQUENTIAL
004600            ACCESS MODE       IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800     SELECT PFCBCATG ASSIGN TO DATABASE-PFCBCATG
004900            ORGANIZATION      IS SEQUENTIAL
005000            ACCESS MODE       IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200     SELECT PFCBTLNK ASSIGN TO DATABASE-PFCBTLNK
005300            ORGANIZATION      IS SEQUENTIAL
005400            ACCESS MODE       IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600 EJECT
005700***************************************************************
005800 DATA DIVISION.
005900***************************************************************
006000 FILE SECTION.
006100***************
006200 FD  PFCBTRAN
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS WK-C-PFCBTRAN.
006500 01  WK-C-PFCBTRAN.
006600     COPY DDS-ALL-FORMATS OF PFCBTRAN.
006700 01  WK-C-PFCBTRAN-1.
006800     COPY PFCBTRAN.
006900*
007000 FD  PFCBCATG
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WK-C-PFCBCATG.
007300 01  WK-C-PFCBCATG.
007400     COPY DDS-ALL-FORMATS OF PFCBCATG.
007500 01  WK-C-PFCBCATG-1.
007600     COPY PFCBCATG.
007700*
007800 FD  PFCBTLNK
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-C-PFCBTLNK.
008100 01  WK-C-PFCBTLNK.
008200     COPY DDS-ALL-FORMATS OF PFCBTLNK.
008300 01  WK-C-PFCBTLNK-1.
008400     COPY PFCBTLNK.
008500 EJECT
008600*****************************
008700 WORKING-STORAGE SECTION.
008800*****************************
008900 01  FILLER              PIC X(24)  VALUE
009000     "** PROGRAM PFCVASGN **".
009100*
009200 01  WK-C-COMMON.
009300     COPY ASCMWS.
009400     COPY FIL3090.
009500     COPY PFCWSTD.
009600*
009700 01  WK-C-ASGN-FLAGS.
009800     05  WK-C-TRAN-FOUND-SW      PIC X(01)   VALUE "N".
009900         88  WK-C-TRAN-WAS-FOUND         VALUE "Y".
010000         88  WK-C-TRAN-NOT-FOUND         VALUE "N".
010100     05  WK-C-CATG-FOUND-SW      PIC X(01)   VALUE "N".
010200         88  WK-C-CATG-WAS-FOUND         VALUE "Y".
010300         88  WK-C-CATG-NOT-FOUND         VALUE "N".
010400     05  WK-C-LINK-FOUND-SW      PIC X(01)   VALUE "N".
010500         88  WK-C-LINK-WAS-FOUND         VALUE "Y".
010600         88  WK-C-LINK-NOT-FOUND         VALUE "N".
010650     05  FILLER                  PIC X(02).
010700*
010800 EJECT
010900*****************
011000 LINKAGE SECTION.
011100*****************
011200     COPY PFCLASGN.
011300 EJECT
011400***************************************************
011500 PROCEDURE DIVISION USING WK-C-ASGN-RECORD.
011600***************************************************
011700 MAIN-MODULE.
011800     PERFORM A000-PROCESS-CALLED-ROUTINE
011900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012000     GOBACK.
012100 EJECT
012200*----------------------------------------------------------------
012300 A000-PROCESS-CALLED-ROUTINE.
012400*----------------------------------------------------------------
012500     INITIALIZE                WK-C-ASGN-OUTPUT.
012600*
012700     PERFORM B100-VALIDATE-TRANSACTION
012800        THRU B199-VALIDATE-TRANSACTION-EX.
012900     IF WK-C-ASGN-ERROR-CD NOT = SPACES
013000        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013100     END-IF.
013200*
013300     PERFORM B200-VALIDATE-CATEGORY
013400        THRU B299-VALIDATE-CATEGORY-EX.
013500     IF WK-C-ASGN-ERROR-CD NOT = SPACES
013600        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013700     END-IF.
013800*
013900     PERFORM C100-REMOVE-EXISTING-LINK
014000        THRU C199-REMOVE-EXISTING-LINK-EX.
014100     PERFORM C200-INSERT-NEW-LINK
014200        THRU C299-INSERT-NEW-LINK-EX.
014300 A099-PROCESS-CALLED-ROUTINE-EX.
014400     EXIT.
014500*----------------------------------------------------------------
014600 B100-VALIDATE-TRANSACTION.
014700*----------------------------------------------------------------
014800     OPEN INPUT PFCBTRAN.
014900     IF NOT WK-C-SUCCESSFUL
015000        DISPLAY "PFCVASGN - OPEN FILE ERROR - PFCBTRAN"
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        GO TO Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400*
015500     SET WK-C-TRAN-NOT-FOUND    TO TRUE.
015600     SET WK-C-EOF-NOT-REACHED   TO TRUE.
015700     PERFORM D100-READ-PFCBTRAN
015800        THRU D199-READ-PFCBTRAN-EX
015900        UNTIL WK-C-EOF-REACHED OR WK-C-TRAN-WAS-FOUND.
016000     IF WK-C-TRAN-NOT-FOUND
016100        MOVE "PFC0102"          TO WK-C-ASGN-ERROR-CD
016200     END-IF.
016300*
016400     CLOSE PFCBTRAN.
016500 B199-VALIDATE-TRANSACTION-EX.
016600     EXIT.
016700*----------------------------------------------------------------
016800 D100-READ-PFCBTRAN.
016900*----------------------------------------------------------------
017000     READ PFCBTRAN.
017100     IF WK-C-SUCCESSFUL
017200        IF PFCTRAN-ACCT-ID = WK-C-ASGN-ACCT-ID
017300           AND PFCTRAN-TRAN-ID = WK-C-ASGN-TRAN-ID
017400           AND PFCTRAN-ACTIVE
017500              SET WK-C-TRAN-WAS-FOUND TO TRUE
017600        END-IF
017700     ELSE
017800        IF WK-C-END-OF-FILE
017900           SET WK-C-EOF-REACHED TO TRUE
018000        ELSE
018100           DISPLAY "PFCVASGN - READ FILE ERROR - PFCBTRAN"
018200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300           GO TO Y900-ABNORMAL-TERMINATION
018400        END-IF
018500     END-IF.
018600 D199-READ-PFCBTRAN-EX.
018700     EXIT.
018800*----------------------------------------------------------------
018900 B200-VALIDATE-CATEGORY.
019000*----------------------------------------------------------------
019100     OPEN INPUT PFCBCATG.
019200     IF NOT WK-C-SUCCESSFUL
019300        DISPLAY "PFCVASGN - OPEN FILE ERROR - PFCBCATG"
019400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500        GO TO Y900-ABNORMAL-TERMINATION
019600     END-IF.
019700*
019800     SET WK-C-CATG-NOT-FOUND    TO TRUE.
019900     SET WK-C-EOF-NOT-REACHED   TO TRUE.
020000     PERFORM D200-READ-PFCBCATG
020100        THRU D299-READ-PFCBCATG-EX
020200        UNTIL WK-C-EOF-REACHED OR WK-C-CATG-WAS-FOUND.
020300     IF WK-C-CATG-NOT-FOUND
020400        MOVE "PFC0103"          TO WK-C-ASGN-ERROR-CD
020500     END-IF.
020600*
020700     CLOSE PFCBCATG.
020800 B299-VALIDATE-CATEGORY-EX.
020900     EXIT.
021000*----------------------------------------------------------------
021100 D200-READ-PFCBCATG.
021200*----------------------------------------------------------------
021300     READ PFCBCATG.
021400     IF WK-C-SUCCESSFUL
021500        IF PFCCATG-ACCT-ID = WK-C-ASGN-ACCT-ID
021600           AND PFCCATG-CATG-ID = WK-C-ASGN-CATG-ID
021700           AND PFCCATG-ACTIVE
021800              SET WK-C-CATG-WAS-FOUND TO TRUE
021900        END-IF
022000     ELSE
022100        IF WK-C-END-OF-FILE
022200           SET WK-C-EOF-REACHED TO TRUE
022300        ELSE
022400           DISPLAY "PFCVASGN - READ FILE ERROR - PFCBCATG"
022500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600           GO TO Y900-ABNORMAL-TERMINATION
022700        END-IF
022800     END-IF.
022900 D299-READ-PFCBCATG-EX.
023000     EXIT.
023100*----------------------------------------------------------------
023200 C100-REMOVE-EXISTING-LINK.
023300*----------------------------------------------------------------
023400     OPEN I-O PFCBTLNK.
023500     IF NOT WK-C-SUCCESSFUL
023600        DISPLAY "PFCVASGN - OPEN FILE ERROR - PFCBTLNK"
023700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023800        GO TO Y900-ABNORMAL-TERMINATION
023900     END-IF.
024000*
024100     SET WK-C-LINK-NOT-FOUND    TO TRUE.
024200     SET WK-C-EOF-NOT-REACHED   TO TRUE.
024300     PERFORM D300-READ-PFCBTLNK
024400        THRU D399-READ-PFCBTLNK-EX
024500        UNTIL WK-C-EOF-REACHED OR WK-C-LINK-WAS-FOUND.
024600*
024700     IF WK-C-LINK-WAS-FOUND
024800        SET PFCTLNK-DELETED     TO TRUE
024900        ACCEPT WK-C-DATE-YMD    FROM DATE
025000        MOVE WK-C-DATE-NUMERIC  TO PFCTLNK-LAST-MAINT-DTE
026000        MOVE "PFCVASGN"         TO PFCTLNK-LAST-MAINT-USR
026100        REWRITE WK-C-PFCBTLNK-1
026200        IF NOT WK-C-SUCCESSFUL
026300           DISPLAY "PFCVASGN - REWRITE ERROR - PFCBTLNK"
026400           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500           GO TO Y900-ABNORMAL-TERMINATION
026600        END-IF
026700     END-IF.
026800*
026900     CLOSE PFCBTLNK.
027000 C199-REMOVE-EXISTING-LINK-EX.
027100     EXIT.
027200*----------------------------------------------------------------
027300 D300-READ-PFCBTLNK.
027400*----------------------------------------------------------------
027500     READ PFCBTLNK.
027600     IF WK-C-SUCCESSFUL
027700        IF PFCTLNK-ACCT-ID = WK-C-ASGN-ACCT-ID
027800           AND PFCTLNK-TRAN-ID = WK-C-ASGN-TRAN-ID
027900           AND PFCTLNK-ACTIVE
028000              SET WK-C-LINK-WAS-FOUND TO TRUE
028100        END-IF
028200     ELSE
028300        IF WK-C-END-OF-FILE
028400           SET WK-C-EOF-REACHED TO TRUE
028500        ELSE
028600           DISPLAY "PFCVASGN - READ FILE ERROR - PFCBTLNK"
028700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028800           GO TO Y900-ABNORMAL-TERMINATION
028900        END-IF
029000     END-IF.
029100 D399-READ-PFCBTLNK-EX.
029200     EXIT.
029300*----------------------------------------------------------------
029400 C200-INSERT-NEW-LINK.
029500*----------------------------------------------------------------
029600     OPEN EXTEND PFCBTLNK.
029700     IF NOT WK-C-SUCCESSFUL
029800        DISPLAY "PFCVASGN - OPEN FILE ERROR - PFCBTLNK"
029900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000        GO TO Y900-ABNORMAL-TERMINATION
030100     END-IF.
030200*
030300     INITIALIZE                WK-C-PFCBTLNK-1.
030400     MOVE WK-C-ASGN-ACCT-ID     TO PFCTLNK-ACCT-ID.
030500     MOVE WK-C-ASGN-TRAN-ID     TO PFCTLNK-TRAN-ID.
030600     MOVE WK-C-ASGN-CATG-ID     TO PFCTLNK-CATG-ID.
030700     SET PFCTLNK-ACTIVE         TO TRUE.
030800     ACCEPT WK-C-DATE-YMD       FROM DATE.
030900     MOVE WK-C-DATE-NUMERIC     TO PFCTLNK-CREATE-DTE.
031000     MOVE WK-C-DATE-NUMERIC     TO PFCTLNK-LAST-MAINT-DTE.
031100     MOVE "PFCVASGN"            TO PFCTLNK-LAST-MAINT-USR.
031200*
031300     WRITE WK-C-PFCBTLNK-1.
031400     IF NOT WK-C-SUCCESSFUL
031500        DISPLAY "PFCVASGN - WRITE ERROR - PFCBTLNK"
031600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031700        GO TO Y900-ABNORMAL-TERMINATION
031800     END-IF.
031900*
032000     CLOSE PFCBTLNK.
032100 C299-INSERT-NEW-LINK-EX.
032200     EXIT.
032300*----------------------------------------------------------------
032400 Y900-ABNORMAL-TERMINATION.
032500*----------------------------------------------------------------
032600     MOVE "PFC0199"             TO WK-C-ASGN-ERROR-CD.
032700     EXIT PROGRAM.
032800******************************************************************
032900************* END OF PROGRAM SOURCE - PFCVASGN *************
033000******************************************************************
