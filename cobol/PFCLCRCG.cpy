000100* PFCLCRCG.CPYBK                                            PFCLCRCG
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVCRCG - CREATE CATEGORY.
000400*-----------------------------------------------------------------
000500* PFC001 03/06/85 RBH  - INITIAL VERSION.
000600*-----------------------------------------------------------------
000700 01  WK-C-CRCG-RECORD.
000800     05  WK-C-CRCG-INPUT.
000900         10  WK-C-CRCG-ACCT-ID       PIC 9(09).
001000         10  WK-C-CRCG-CATG-NAME     PIC X(50).
001100     05  WK-C-CRCG-OUTPUT.
001200         10  WK-C-CRCG-CATG-ID       PIC 9(18).
001300         10  WK-C-CRCG-ERROR-CD      PIC X(07).
001400         10  WK-C-CRCG-FS            PIC X(02).
001500         10  FILLER                  PIC X(02).
