000100* PFCLRMCH.CPYBK                                            PFCLRMCH
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVRMCH - SINGLE RULE / SINGLE TRANSACTION
000400* SUBSTRING MATCH-PREDICATE TEST.
000500*-----------------------------------------------------------------
000600* PFC001 03/06/85 RBH  - INITIAL VERSION.
000700*-----------------------------------------------------------------
000800 01  WK-C-RMCH-RECORD.
000900     05  WK-C-RMCH-INPUT.
001000         10  WK-C-RMCH-TRAN-TYPE     PIC X(10).
001100         10  WK-C-RMCH-TRAN-DESC     PIC X(100).
001200         10  WK-C-RMCH-TRAN-IBAN     PIC X(34).
001300         10  WK-C-RMCH-RULE-TYPE     PIC X(10).
001400         10  WK-C-RMCH-RULE-DESC     PIC X(100).
001500         10  WK-C-RMCH-RULE-IBAN     PIC X(34).
001600     05  WK-C-RMCH-OUTPUT.
001700         10  WK-C-RMCH-MATCH-IND     PIC X(01).
001800             88  WK-C-RMCH-MATCHES           VALUE "Y".
001900             88  WK-C-RMCH-NO-MATCH          VALUE "N".
002000         10  FILLER                  PIC X(02).
