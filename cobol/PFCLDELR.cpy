000100* PFCLDELR.CPYBK                                            PFCLDELR
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVDELR - DELETE CATEGORY-RULE.  NO CASCADE - A
000400* RULE'S PAST ASSIGNMENTS ARE NOT UNDONE.
000500*-----------------------------------------------------------------
000600* PFC001 03/06/85 RBH  - INITIAL VERSION.
000700*-----------------------------------------------------------------
000800 01  WK-C-DELR-RECORD.
000900     05  WK-C-DELR-INPUT.
001000         10  WK-C-DELR-ACCT-ID       PIC 9(09).
001100         10  WK-C-DELR-CRUL-ID       PIC 9(18).
001200     05  WK-C-DELR-OUTPUT.
001300         10  WK-C-DELR-ERROR-CD      PIC X(07).
001400         10  WK-C-DELR-FS            PIC X(02).
001500         10  FILLER                  PIC X(02).
