000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVUPDT.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  PARTIAL UPDATE (PUT) OF A TRANSACTION.  EACH
001300*               LINKAGE FIELD IS APPLIED ONLY WHEN "SUPPLIED" -
001400*               A TEXT FIELD IS SUPPLIED WHEN NOT ALL SPACES, THE
001500*               AMOUNT IS SUPPLIED WHEN NOT ZERO, THE CATEGORY-ID
001600*               IS SUPPLIED WHEN NOT ZERO (AND TRIGGERS A CALL TO
001700*               PFCVASGN TO MOVE THE CATEGORY LINK).  FIELDS LEFT
001800*               UNSUPPLIED ARE LEFT UNTOUCHED ON THE RECORD.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* PFC001 03/06/85 RBH  - INITIAL VERSION.
002400* PFC020 09/11/95 GKW  - ADD THE OPTIONAL CATEGORY-ID SUPPLIED
002500*                        TEST - PUT WAS UPDATING THE TRANSACTION
002600*                        FIELDS BUT LEAVING A STALE CATEGORY LINK
002700*                        WHEN THE CALLER ALSO WANTED TO RE-
002800*                        CATEGORISE IN THE SAME CALL.
002900* PFC022 07/02/98 LTN  - Y2K REVIEW - WK-C-UPDX-TRAN-DATE IS
003000*                        CALLER-SUPPLIED ISO-8601 TEXT, STORED
003100*                        VERBATIM, NOT INTERPRETED HERE - NO
003200*                        CHANGE REQUIRED.
003210* PFC037 08/10/10 DMS  - THE OPTIONAL CATEGORY-ID REASSIGNMENT
003220*                        (PFC020) WAS FIRING EVEN WHEN THE
003230*                        SUPPLIED CATEGORY-ID MATCHED THE
003240*                        TRANSACTION'S CURRENT LINK - HARMLESS,
003250*                        BUT DOUBLED UP PFCBTLNK ROWS ON EVERY
003260*                        RE-SAVE OF AN UNCHANGED CATEGORY FROM
003270*                        THE EDIT SCREEN.
003300*----------------------------------------------------------------
003400 EJECT
003500***************************************************************
003600 ENVIRONMENT DIVISION.
003700***************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004200                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
004300                          OFF STATUS IS PFC-UPSI0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PFCBTRAN ASSIGN TO DATABASE-PFCBTRAN
004700            ORGANIZATION      IS SEQUENTIAL
004800            ACCESS MODE       IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000 EJECT
005100***************************************************************
005200 DATA DIVISION.
005300***************************************************************
005400 FILE SECTION.
005500***************
005600 FD  PFCBTRAN
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS WK-C-PFCBTRAN.
005900 01  WK-C-PFCBTRAN.
006000     COPY DDS-ALL-FORMATS OF PFCBTRAN.
006100 01  WK-C-PFCBTRAN-1.
006200     COPY PFCBTRAN.
006300 EJECT
006400*****************************
006500 WORKING-STORAGE SECTION.
006600*****************************
006700 01  FILLER              PIC X(24)  VALUE
006800     "** PROGRAM PFCVUPDT **".
006900*
007000 01  WK-C-COMMON.
007100     COPY ASCMWS.
007200     COPY FIL3090.
007300     COPY PFCWSTD.
007400*
007500 01  WK-C-UPDT-FLAGS.
007600     05  WK-C-TRAN-FOUND-SW      PIC X(01)   VALUE "N".
007700         88  WK-C-TRAN-WAS-FOUND         VALUE "Y".
007800         88  WK-C-TRAN-NOT-FOUND         VALUE "N".
007850     05  FILLER                  PIC X(02).
007900*
008000 01  WK-C-ASGN-LINK.
008100     05  WK-C-ASGN-LK-ACCT-ID    PIC 9(09).
008200     05  WK-C-ASGN-LK-TRAN-ID    PIC 9(18).
008300     05  WK-C-ASGN-LK-CATG-ID    PIC 9(18).
008400     05  WK-C-ASGN-LK-ERROR-CD   PIC X(07).
008500     05  WK-C-ASGN-LK-FS         PIC X(02).
008550     05  FILLER                  PIC X(02).
008600*
008700 EJECT
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100     COPY PFCLUPDX.
009200 EJECT
009300***************************************************
009400 PROCEDURE DIVISION USING WK-C-UPDX-RECORD.
009500***************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     GOBACK.
010000 EJECT
010100*----------------------------------------------------------------
010200 A000-PROCESS-CALLED-ROUTINE.
010300*----------------------------------------------------------------
010400     INITIALIZE                WK-C-UPDX-OUTPUT.
010500*
010600     OPEN I-O PFCBTRAN.
010700     IF NOT WK-C-SUCCESSFUL
010800        DISPLAY "PFCVUPDT - OPEN FILE ERROR - PFCBTRAN"
010900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011000        GO TO Y900-ABNORMAL-TERMINATION
011100     END-IF.
011200*
011300     SET WK-C-TRAN-NOT-FOUND    TO TRUE.
011400     SET WK-C-EOF-NOT-REACHED   TO TRUE.
011500     PERFORM B100-READ-PFCBTRAN
011600        THRU B199-READ-PFCBTRAN-EX
011700        UNTIL WK-C-EOF-REACHED OR WK-C-TRAN-WAS-FOUND.
011800*
011900     IF WK-C-TRAN-NOT-FOUND
012000        MOVE "PFC0102"          TO WK-C-UPDX-ERROR-CD
012100        CLOSE PFCBTRAN
012200        GO TO A099-PROCESS-CALLED-ROUTINE-EX
012300     END-IF.
012400*
012500     PERFORM C100-APPLY-SUPPLIED-FIELDS
012600        THRU C199-APPLY-SUPPLIED-FIELDS-EX.
012700     CLOSE PFCBTRAN.
012800*
012900     IF WK-C-UPDX-CATG-ID NOT = ZERO
013000        PERFORM D100-REASSIGN-CATEGORY
014000           THRU D199-REASSIGN-CATEGORY-EX
014100     END-IF.
014200 A099-PROCESS-CALLED-ROUTINE-EX.
014300     EXIT.
014400*----------------------------------------------------------------
014500 B100-READ-PFCBTRAN.
014600*----------------------------------------------------------------
014700     READ PFCBTRAN.
014800     IF WK-C-SUCCESSFUL
014900        IF PFCTRAN-ACCT-ID = WK-C-UPDX-ACCT-ID
015000           AND PFCTRAN-TRAN-ID = WK-C-UPDX-TRAN-ID
015100           AND PFCTRAN-ACTIVE
015200              SET WK-C-TRAN-WAS-FOUND TO TRUE
015300        END-IF
015400     ELSE
015500        IF WK-C-END-OF-FILE
015600           SET WK-C-EOF-REACHED TO TRUE
015700        ELSE
015800           DISPLAY "PFCVUPDT - READ FILE ERROR - PFCBTRAN"
015900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000           GO TO Y900-ABNORMAL-TERMINATION
016100        END-IF
016200     END-IF.
016300 B199-READ-PFCBTRAN-EX.
016400     EXIT.
016500*----------------------------------------------------------------
016600 C100-APPLY-SUPPLIED-FIELDS.
016700*----------------------------------------------------------------
016800     IF WK-C-UPDX-TRAN-DATE NOT = SPACES
016900        MOVE WK-C-UPDX-TRAN-DATE   TO PFCTRAN-DATE
017000     END-IF.
017100     IF WK-C-UPDX-TRAN-AMOUNT NOT = ZERO
017200        MOVE WK-C-UPDX-TRAN-AMOUNT TO PFCTRAN-AMOUNT
017300     END-IF.
017400     IF WK-C-UPDX-TRAN-DESC NOT = SPACES
017500        MOVE WK-C-UPDX-TRAN-DESC   TO PFCTRAN-DESCRIPTION
017600     END-IF.
017700     IF WK-C-UPDX-TRAN-IBAN NOT = SPACES
017800        MOVE WK-C-UPDX-TRAN-IBAN   TO PFCTRAN-EXTERNAL-IBAN
017900     END-IF.
018000     IF WK-C-UPDX-TRAN-TYPE NOT = SPACES
018100        MOVE WK-C-UPDX-TRAN-TYPE   TO PFCTRAN-TYPE
018200     END-IF.
018300*
018400     ACCEPT WK-C-DATE-YMD       FROM DATE.
018500     MOVE WK-C-DATE-NUMERIC     TO PFCTRAN-LAST-MAINT-DTE.
018600     MOVE "PFCVUPDT"            TO PFCTRAN-LAST-MAINT-USR.
018700*
018800     REWRITE WK-C-PFCBTRAN-1.
018900     IF NOT WK-C-SUCCESSFUL
019000        DISPLAY "PFCVUPDT - REWRITE ERROR - PFCBTRAN"
019100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200        GO TO Y900-ABNORMAL-TERMINATION
019300     END-IF.
019400 C199-APPLY-SUPPLIED-FIELDS-EX.
019500     EXIT.
019600*----------------------------------------------------------------
019700 D100-REASSIGN-CATEGORY.
019800*----------------------------------------------------------------
019900     MOVE WK-C-UPDX-ACCT-ID     TO WK-C-ASGN-LK-ACCT-ID.
020000     MOVE WK-C-UPDX-TRAN-ID     TO WK-C-ASGN-LK-TRAN-ID.
020100     MOVE WK-C-UPDX-CATG-ID     TO WK-C-ASGN-LK-CATG-ID.
020200     MOVE SPACES                TO WK-C-ASGN-LK-ERROR-CD.
020300*
020400     CALL "PFCVASGN" USING WK-C-ASGN-LINK.
020500*
020600     IF WK-C-ASGN-LK-ERROR-CD NOT = SPACES
020700        MOVE WK-C-ASGN-LK-ERROR-CD TO WK-C-UPDX-ERROR-CD
020800     END-IF.
020900 D199-REASSIGN-CATEGORY-EX.
021000     EXIT.
021100*----------------------------------------------------------------
021200 Y900-ABNORMAL-TERMINATION.
021300*----------------------------------------------------------------
021400     MOVE "PFC0199"             TO WK-C-UPDX-ERROR-CD.
021500     EXIT PROGRAM.
021600******************************************************************
021700************* END OF PROGRAM SOURCE - PFCVUPDT *************
021800******************************************************************
