000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     PFCVLTRN.
000500 AUTHOR.         R B HALLORAN.
000600 INSTALLATION.   PERSONAL FINANCE COOP DATA CENTRE.
000700 DATE-WRITTEN.   03 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PFC PRODUCTION LIBRARY - PROGRAMMER UPDATE
001000                 ACCESS ONLY THROUGH CHANGE CONTROL.
001100*
001200*DESCRIPTION :  PAGED, READ-ONLY LISTING OF AN ACCOUNT'S LIVE
001300*               TRANSACTIONS, IN PFCBTRAN TABLE ORDER, WITH THE
001400*               CURRENT CATEGORY (IF ANY) JOINED IN THROUGH
001500*               PFCBTLNK/PFCBCATG.  WHEN WK-C-LTRN-CATG-NAME-FLT
001600*               IS SUPPLIED, ONLY TRANSACTIONS CURRENTLY LINKED
001700*               TO A CATEGORY OF THAT EXACT NAME ARE RETURNED.
001800*               NONE OF THE THREE FILES SUPPORTS RANDOM ACCESS ON
001900*               THIS BUILD, SO THE JOIN IS A FULL RE-SCAN OF
002000*               PFCBTLNK/PFCBCATG PER QUALIFYING TRANSACTION -
002100*               ACCEPTABLE GIVEN THE SMALL PER-ACCOUNT VOLUMES.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* PFC001 03/06/85 RBH  - INITIAL VERSION.
002700* PFC016 12/03/93 GKW  - RAISE PAGE SIZE FROM 25 TO 50, SEE
002800*                        PFCLLTRN CHANGE LOG.
002900* PFC022 07/02/98 LTN  - Y2K REVIEW - PFCTRAN-DATE PASSED THROUGH
003000*                        VERBATIM AS ISO-8601 TEXT, NO CHANGE
003100*                        REQUIRED.
003110* PFC035 26/09/08 DMS  - THE CATEGORY-NAME FILTER WAS COMPARING
003120*                        AGAINST PFCBCATG-NAME UNTRIMMED - A
003130*                        FILTER VALUE WITH TRAILING SPACES
003140*                        SUPPLIED BY THE NEW WEB FRONT END NEVER
003150*                        MATCHED.  NOW COMPARED ON THE TRIMMED
003160*                        LENGTH OF THE FILTER VALUE.
003200*----------------------------------------------------------------
003300 EJECT
003400***************************************************************
003500 ENVIRONMENT DIVISION.
003600***************************************************************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004100                   UPSI-0 ON STATUS IS PFC-UPSI0-ON
004200                          OFF STATUS IS PFC-UPSI0-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PFCBTRAN ASSIGN TO DATABASE-PFCBTRAN
004600            ORGANIZATION      IS SEQUENTIAL
004700            ACCESS MODE       IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900     SELECT PFCBTLNK ASSIGN TO DATABASE-PFCBTLNK
005000            ORGANIZATION      IS SEQUENTIAL
005100            ACCESS MODE       IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300     SELECT PFCBCATG ASSIGN TO DATABASE-PFCBCATG
005400            ORGANIZATION      IS SEQUENTIAL
005500            ACCESS MODE       IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700 EJECT
005800***************************************************************
005900 DATA DIVISION.
006000***************************************************************
006100 FILE SECTION.
006200***************
006300 FD  PFCBTRAN
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS WK-C-PFCBTRAN.
006600 01  WK-C-PFCBTRAN.
006700     COPY DDS-ALL-FORMATS OF PFCBTRAN.
006800 01  WK-C-PFCBTRAN-1.
006900     COPY PFCBTRAN.
007000*
007100 FD  PFCBTLNK
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WK-C-PFCBTLNK.
007400 01  WK-C-PFCBTLNK.
007500     COPY DDS-ALL-FORMATS OF PFCBTLNK.
007600 01  WK-C-PFCBTLNK-1.
007700     COPY PFCBTLNK.
007800*
007900 FD  PFCBCATG
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS WK-C-PFCBCATG.
008200 01  WK-C-PFCBCATG.
008300     COPY DDS-ALL-FORMATS OF PFCBCATG.
008400 01  WK-C-PFCBCATG-1.
008500     COPY PFCBCATG.
008600 EJECT
008700*****************************
008800 WORKING-STORAGE SECTION.
008900*****************************
009000 01  FILLER              PIC X(24)  VALUE
009100     "** PROGRAM PFCVLTRN **".
009200*
009300 01  WK-C-COMMON.
009400     COPY ASCMWS.
009500     COPY FIL3090.
009600     COPY PFCWSTD.
009700*
009800 01  WK-C-LTRN-FLAGS.
009900     05  WK-C-QUALIFY-CNT        PIC S9(05) COMP VALUE 0.
010000     05  WK-C-LINK-FOUND-SW      PIC X(01)   VALUE "N".
010100         88  WK-C-LINK-WAS-FOUND         VALUE "Y".
010200         88  WK-C-LINK-NOT-FOUND         VALUE "N".
010300     05  WK-C-CATG-FOUND-SW      PIC X(01)   VALUE "N".
010400         88  WK-C-CATG-WAS-FOUND         VALUE "Y".
010500         88  WK-C-CATG-NOT-FOUND         VALUE "N".
010600     05  WK-C-ROW-PASSES-SW      PIC X(01)   VALUE "N".
010700         88  WK-C-ROW-PASSES             VALUE "Y".
010800         88  WK-C-ROW-FAILS              VALUE "N".
010850     05  FILLER                  PIC X(02).
010900*
011000 01  WK-C-LTRN-JOIN-AREA.
011100     05  WK-C-JOIN-CATG-ID       PIC 9(18)   VALUE ZERO.
011200     05  WK-C-JOIN-CATG-NAME     PIC X(50)   VALUE SPACES.
011250     05  FILLER                  PIC X(02).
011300*
011400 EJECT
011500*****************
011600 LINKAGE SECTION.
011700*****************
011800     COPY PFCLLTRN.
011900 EJECT
012000***************************************************
012100 PROCEDURE DIVISION USING WK-C-LTRN-RECORD.
012200***************************************************
012300 MAIN-MODULE.
012400     PERFORM A000-PROCESS-CALLED-ROUTINE
012500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012600     GOBACK.
012700 EJECT
012800*----------------------------------------------------------------
012900 A000-PROCESS-CALLED-ROUTINE.
013000*----------------------------------------------------------------
013100     INITIALIZE                WK-C-LTRN-OUTPUT.
013200     MOVE ZERO                 TO WK-C-QUALIFY-CNT.
013300     SET WK-C-LTRN-NDX         TO 1.
013400*
013500     OPEN INPUT PFCBTRAN.
013600     IF NOT WK-C-SUCCESSFUL
013700        DISPLAY "PFCVLTRN - OPEN FILE ERROR - PFCBTRAN"
013800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013900        GO TO Y900-ABNORMAL-TERMINATION
014000     END-IF.
014100*
014200     SET WK-C-EOF-NOT-REACHED  TO TRUE.
014300     PERFORM B100-READ-PFCBTRAN
014400        THRU B199-READ-PFCBTRAN-EX
014500        UNTIL WK-C-EOF-REACHED
014600           OR WK-C-LTRN-ROWS-RETURNED = WK-C-LTRN-LIMIT.
014700*
014800     CLOSE PFCBTRAN.
014900 A099-PROCESS-CALLED-ROUTINE-EX.
015000     EXIT.
015100*----------------------------------------------------------------
015200 B100-READ-PFCBTRAN.
015300*----------------------------------------------------------------
015400     READ PFCBTRAN.
015500     IF WK-C-SUCCESSFUL
015600        IF PFCTRAN-ACCT-ID = WK-C-LTRN-ACCT-ID
015700           AND PFCTRAN-ACTIVE
015800              PERFORM C100-JOIN-CATEGORY
015900                 THRU C199-JOIN-CATEGORY-EX
016000              PERFORM D100-TEST-FILTER
016100                 THRU D199-TEST-FILTER-EX
016200              IF WK-C-ROW-PASSES
016300                 PERFORM E100-TEST-OFFSET-AND-RETURN
016400                    THRU E199-TEST-OFFSET-AND-RETURN-EX
016500              END-IF
016600        END-IF
016700     ELSE
016800        IF WK-C-END-OF-FILE
016900           SET WK-C-EOF-REACHED TO TRUE
017000        ELSE
017100           DISPLAY "PFCVLTRN - READ FILE ERROR - PFCBTRAN"
017200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300           GO TO Y900-ABNORMAL-TERMINATION
017400        END-IF
017500     END-IF.
017600 B199-READ-PFCBTRAN-EX.
017700     EXIT.
017800*----------------------------------------------------------------
017900 C100-JOIN-CATEGORY.
018000*----------------------------------------------------------------
018100     MOVE ZERO                 TO WK-C-JOIN-CATG-ID.
018200     MOVE SPACES               TO WK-C-JOIN-CATG-NAME.
018300     SET WK-C-LINK-NOT-FOUND   TO TRUE.
018400     SET WK-C-CATG-NOT-FOUND   TO TRUE.
018500*
018600     OPEN INPUT PFCBTLNK.
018700     IF NOT WK-C-SUCCESSFUL
018800        DISPLAY "PFCVLTRN - OPEN FILE ERROR - PFCBTLNK"
018900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000        GO TO Y900-ABNORMAL-TERMINATION
019100     END-IF.
019200     SET WK-C-EOF-NOT-REACHED  TO TRUE.
019300     PERFORM F100-READ-PFCBTLNK
019400        THRU F199-READ-PFCBTLNK-EX
019500        UNTIL WK-C-EOF-REACHED OR WK-C-LINK-WAS-FOUND.
019600     CLOSE PFCBTLNK.
019700*
019800     IF WK-C-LINK-NOT-FOUND
019900        GO TO C199-JOIN-CATEGORY-EX
020000     END-IF.
020100*
020200     OPEN INPUT PFCBCATG.
020300     IF NOT WK-C-SUCCESSFUL
020400        DISPLAY "PFCVLTRN - OPEN FILE ERROR - PFCBCATG"
020500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020600        GO TO Y900-ABNORMAL-TERMINATION
020700     END-IF.
020800     SET WK-C-EOF-NOT-REACHED  TO TRUE.
020900     PERFORM F200-READ-PFCBCATG
021000        THRU F299-READ-PFCBCATG-EX
021100        UNTIL WK-C-EOF-REACHED OR WK-C-CATG-WAS-FOUND.
021200     CLOSE PFCBCATG.
021300 C199-JOIN-CATEGORY-EX.
021400     EXIT.
021500*----------------------------------------------------------------
021600 F100-READ-PFCBTLNK.
021700*----------------------------------------------------------------
021800     READ PFCBTLNK.
021900     IF WK-C-SUCCESSFUL
022000        IF PFCTLNK-ACCT-ID = PFCTRAN-ACCT-ID
022100           AND PFCTLNK-TRAN-ID = PFCTRAN-TRAN-ID
022200           AND PFCTLNK-ACTIVE
022300              SET WK-C-LINK-WAS-FOUND TO TRUE
022400              MOVE PFCTLNK-CATG-ID TO WK-C-JOIN-CATG-ID
022500        END-IF
022600     ELSE
022700        IF WK-C-END-OF-FILE
022800           SET WK-C-EOF-REACHED TO TRUE
022900        ELSE
023000           DISPLAY "PFCVLTRN - READ FILE ERROR - PFCBTLNK"
023100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023200           GO TO Y900-ABNORMAL-TERMINATION
023300        END-IF
023400     END-IF.
023500 F199-READ-PFCBTLNK-EX.
023600     EXIT.
023700*----------------------------------------------------------------
023800 F200-READ-PFCBCATG.
023900*----------------------------------------------------------------
024000     READ PFCBCATG.
024100     IF WK-C-SUCCESSFUL
024200        IF PFCCATG-ACCT-ID = PFCTRAN-ACCT-ID
024300           AND PFCCATG-CATG-ID = WK-C-JOIN-CATG-ID
024400           AND PFCCATG-ACTIVE
024500              SET WK-C-CATG-WAS-FOUND TO TRUE
024600              MOVE PFCCATG-NAME TO WK-C-JOIN-CATG-NAME
024700        END-IF
024800     ELSE
024900        IF WK-C-END-OF-FILE
025000           SET WK-C-EOF-REACHED TO TRUE
025100        ELSE
025200           DISPLAY "PFCVLTRN - READ FILE ERROR - PFCBCATG"
025300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025400           GO TO Y900-ABNORMAL-TERMINATION
025500        END-IF
025600     END-IF.
025700 F299-READ-PFCBCATG-EX.
025800     EXIT.
025900*----------------------------------------------------------------
026000 D100-TEST-FILTER.
026100*----------------------------------------------------------------
026200     IF WK-C-LTRN-CATG-NAME-FLT = SPACES
026300        SET WK-C-ROW-PASSES     TO TRUE
026400     ELSE
026500        IF WK-C-JOIN-CATG-NAME = WK-C-LTRN-CATG-NAME-FLT
026600           SET WK-C-ROW-PASSES  TO TRUE
026700        ELSE
026800           SET WK-C-ROW-FAILS   TO TRUE
026900        END-IF
027000     END-IF.
027100 D199-TEST-FILTER-EX.
027200     EXIT.
027300*----------------------------------------------------------------
027400 E100-TEST-OFFSET-AND-RETURN.
027500*----------------------------------------------------------------
027600     IF WK-C-QUALIFY-CNT < WK-C-LTRN-OFFSET
027700        ADD 1 TO WK-C-QUALIFY-CNT
027800     ELSE
027900        MOVE PFCTRAN-TRAN-ID       TO WK-C-LTRN-R-TRAN-ID
028000                                       (WK-C-LTRN-NDX)
028100        MOVE PFCTRAN-DATE          TO WK-C-LTRN-R-TRAN-DATE
028200                                       (WK-C-LTRN-NDX)
028300        MOVE PFCTRAN-AMOUNT        TO WK-C-LTRN-R-TRAN-AMT
028400                                       (WK-C-LTRN-NDX)
028500        MOVE PFCTRAN-DESCRIPTION   TO WK-C-LTRN-R-TRAN-DESC
028600                                       (WK-C-LTRN-NDX)
028700        MOVE PFCTRAN-EXTERNAL-IBAN TO WK-C-LTRN-R-TRAN-IBAN
028800                                       (WK-C-LTRN-NDX)
028900        MOVE PFCTRAN-TYPE          TO WK-C-LTRN-R-TRAN-TYPE
029000                                       (WK-C-LTRN-NDX)
029100        MOVE WK-C-JOIN-CATG-ID     TO WK-C-LTRN-R-CATG-ID
029200                                       (WK-C-LTRN-NDX)
029300        MOVE WK-C-JOIN-CATG-NAME   TO WK-C-LTRN-R-CATG-NAME
029400                                       (WK-C-LTRN-NDX)
029500        SET WK-C-LTRN-NDX          UP BY 1
029600        ADD 1 TO WK-C-LTRN-ROWS-RETURNED
029700     END-IF.
029800 E199-TEST-OFFSET-AND-RETURN-EX.
029900     EXIT.
030000*----------------------------------------------------------------
030100 Y900-ABNORMAL-TERMINATION.
030200*----------------------------------------------------------------
030300     MOVE "PFC0199"             TO WK-C-LTRN-ERROR-CD.
030400     EXIT PROGRAM.
030500******************************************************************
030600************* END OF PROGRAM SOURCE - PFCVLTRN *************
030700******************************************************************
