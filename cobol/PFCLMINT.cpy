000100* PFCLMINT.CPYBK                                            PFCLMINT
000200*-----------------------------------------------------------------
000300* LINKAGE FOR PFCVMINT - GENERIC "INCREMENT COUNTER, RE-READ"
000400* ID-MINTING SUBROUTINE.  ONE CALL MINTS ONE ID FOR ONE ACCOUNT.
000500*-----------------------------------------------------------------
000600* PFC001 03/06/85 RBH  - INITIAL VERSION.
000700*-----------------------------------------------------------------
000800 01  WK-C-MINT-RECORD.
000900     05  WK-C-MINT-INPUT.
001000         10  WK-C-MINT-ACCT-ID       PIC 9(09).
001100         10  WK-C-MINT-SELECTOR      PIC 9(01).
001200*                        1 = TRANSACTION-ID  2 = CATEGORY-ID
001300*                        3 = CATEGORY-RULE-ID
001400     05  WK-C-MINT-OUTPUT.
001500         10  WK-C-MINT-NEW-ID        PIC 9(18).
001600         10  WK-C-MINT-ERROR-CD      PIC X(07).
001700         10  WK-C-MINT-FS            PIC X(02).
001800         10  FILLER                  PIC X(02).
