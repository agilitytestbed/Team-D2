000100* PFCBCRUL.CPYBK                                            PFCBCRUL
000200*****************************************************************
000300* RECORD LAYOUT FOR FILE PFCBCRUL - CATEGORY-RULE PATTERN TABLE *
000400* A RULE MATCHES A TRANSACTION WHEN ALL THREE SUBSTRING TESTS   *
000500* HOLD - SEE PFCVRMCH.  WINNER AMONG MULTIPLE MATCHES IS BY     *
000600* HIGHEST RULE-CATEGORY-ID, NOT HIGHEST RULE ID - SEE PFCVSELR. *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*-----------------------------------------------------------------
001000* PFC001 03/06/85 RBH  - INITIAL VERSION.                        *
001100* PFC014 19/11/91 RBH  - ADD PFCCRUL-DEL-IND FOR SOFT DELETE.    *
001200* PFC018 04/05/95 GKW  - ADD PFCCRUL-APPLY-HIST-IND 88-LEVELS    *
001300*                        SO CALLERS TEST BY CONDITION NAME       *
001400*                        RATHER THAN LITERAL "Y"/"N".            *
001500* PFC022 07/02/98 LTN  - Y2K REM - CCYYMMDD STAMPS ONLY,         *
001600*                        REVIEWED, NO CHANGE REQUIRED.           *
001700*-----------------------------------------------------------------
001800     05  PFCBCRUL-RECORD             PIC X(230).
001900*
002000* I-O FORMAT: PFCBCRULR  FROM FILE PFCBCRUL  OF LIBRARY PFCBLIB
002100*
002200     05  PFCBCRULR REDEFINES PFCBCRUL-RECORD.
002300         10  PFCCRUL-ACCT-ID         PIC 9(09).
002400*                        OWNING ACCOUNT
002500         10  PFCCRUL-CRUL-ID         PIC 9(18).
002600*                        SEQUENCE NO, UNIQUE PER ACCOUNT
002700         10  PFCCRUL-RULE-DESC       PIC X(100).
002800*                        SUBSTRING TESTED AGAINST TRAN-DESCRIPTION
002900         10  PFCCRUL-RULE-IBAN       PIC X(34).
003000*                        SUBSTRING TESTED AGAINST TRAN-EXTERNAL-IBAN
003100         10  PFCCRUL-RULE-TYPE       PIC X(10).
003200*                        SUBSTRING TESTED AGAINST TRAN-TYPE
003300         10  PFCCRUL-RULE-CATG-ID    PIC 9(18).
003400*                        CATEGORY ASSIGNED WHEN THE RULE MATCHES -
003500*                        ALSO THE SORT KEY FOR RULE SELECTION
003600         10  PFCCRUL-APPLY-HIST-IND  PIC X(01).
003700             88  PFCCRUL-APPLY-ON-HISTORY      VALUE "Y".
003800             88  PFCCRUL-NO-HISTORY-SWEEP      VALUE "N".
003900         10  PFCCRUL-DEL-IND         PIC X(01).
004000             88  PFCCRUL-ACTIVE                VALUE "N".
004100             88  PFCCRUL-DELETED               VALUE "Y".
004200         10  PFCCRUL-CREATE-DTE      PIC 9(08).
004300         10  PFCCRUL-LAST-MAINT-DTE  PIC 9(08).
004400         10  PFCCRUL-LAST-MAINT-USR  PIC X(08).
004500         10  FILLER                  PIC X(15).
